000010******************************************************************
000020* FECHA       : 14/03/1984                                       *
000030* PROGRAMADOR : R. MORALES (RFM)                                 *
000040* APLICACION  : PESCA HAWAI                                      *
000050* PROGRAMA    : PESC3002                                         *
000060* TIPO        : BATCH (SUBRUTINA LLAMADA POR PESC3000)           *
000070* DESCRIPCION : DEPURADOR DE REGISTROS DE VALOR DE INTERCAMBIO   *
000080*             : DE LA PESCA NO COMERCIAL DE HAWAI. LEE EL        *
000090*             : MAESTRO DE CAPTURAS NO COMERCIALES, VALIDA       *
000100*             : ESQUEMA, TIPOS, RANGOS Y CATEGORIAS, DESCARTA    *
000110*             : REGISTROS SIN VALOR DE INTERCAMBIO Y,            *
000120*             : OPCIONALMENTE, LOS ECOSISTEMAS AGREGADOS,        *
000130*             : ESCRIBE LOS SOBREVIVIENTES AL MAESTRO DEPURADO   *
000140*             : Y REGRESA UN RESUMEN DE CONTROL AL ORQUESTADOR   *
000150* ARCHIVOS    : NCEVIN (PS ENTRADA), NCEVOUT (PS SALIDA)         *
000160* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *
000170* INSTALADO   : DD/MM/AAAA                                       *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PESC3002.
000210 AUTHOR.        R. MORALES.
000220 INSTALLATION.  DEPARTAMENTO DE PESCA Y CAZA - ESTADO DE HAWAI.
000230 DATE-WRITTEN.  21/03/1984.
000240 DATE-COMPILED.
000250 SECURITY.      USO INTERNO DEL DEPARTAMENTO - NO DISTRIBUIR.
000260******************************************************************
000270*                  B I T A C O R A   D E   C A M B I O S         *
000280******************************************************************
000290*  FECHA       INIC    TICKET     DESCRIPCION
000300*  --------  -------  --------  ------------------------------
000310*  21/03/84   RFM     SEM-0042  VERSION ORIGINAL DEL DEPURADOR
000320*  02/07/84   RFM     SEM-0045  SE AGREGA VALIDACION DE RANGO
000330*                               DE ANIO (2005-2022)
000340*  19/11/86   RFM     SEM-0070  SE AGREGA TABLA DE ISLAS
000350*                               VALIDAS Y AVISO POR CATEGORIA
000360*  05/04/89   LQX     SEM-0102  SE AGREGA ELIMINACION DE
000370*                               ECOSISTEMAS AGREGADOS (PARAMETRO)
000380*  22/08/91   LQX     SEM-0119  SE AGREGA SUPRESION DE COLUMNAS
000390*                               DE SOLO DESPLIEGUE (PARAMETRO)
000400*  13/01/94   HBR     SEM-0141  SE AGREGA TABLA DE ECOSISTEMAS
000410*  27/06/96   HBR     SEM-0160  SE AGREGA INVENTARIO DE ISLAS
000420*                               DISTINTAS AL RESUMEN
000430*  30/09/98   EDR     SEM-0199  REVISION Y2K. SE CONFIRMA QUE
000440*                               EL CAMPO ANIO SIEMPRE MANEJA
000450*                               4 POSICIONES, SIN VENTANA DE
000460*                               SIGLO. SIN CAMBIO DE ESTRUCTURA
000470*  11/02/99   EDR     SEM-0202  PRUEBAS DE CORTE DE SIGLO OK.
000480*                               SE CIERRA TICKET Y2K
000490*  08/05/02   PDC     SEM-0226  SE CONVIERTE A SUBRUTINA LLAMADA
000500*                               POR EL ORQUESTADOR PESC3000,
000510*                               RECIBE BANDERAS POR LINKAGE
000520*  16/10/07   PDC     SEM-0250  SE AGREGA TABLA DE CONTROL POR
000530*                               ANIO AL RESUMEN DE SALIDA
000540*  04/03/11   PDC     SEM-0271  SE ACLARA QUE LA ELIMINACION DE
000550*                               AGREGADOS EN NO-COMERCIAL SOLO
000560*                               APLICA A ECOSISTEMA, LA PESCA
000570*                               DE SUBSISTENCIA NO MANEJA
000580*                               RENGLON "ALL SPECIES"
000590*  19/09/14   MTV     SEM-0289  SE REESTRUCTURAN LOS CICLOS DE
000600*                               LECTURA Y LAS BUSQUEDAS EN TABLA
000610*                               EN PARRAFOS INDEPENDIENTES, SEGUN
000620*                               ESTANDAR DE PROGRAMACION VIGENTE
000630*  03/03/15   MTV     SEM-0293  SE RETIRAN DE SPECIAL-NAMES LOS
000640*                               SWITCHES UPSI-0/UPSI-1 Y LA CLASE
000650*                               NUMERICA-EXTENDIDA: LA DECISION DE
000660*                               QUITA-AGREGADOS/QUITA-VISTA AHORA
000670*                               SE TOMA UNA SOLA VEZ EN EL
000680*                               ORQUESTADOR PESC3000 Y LLEGA A
000690*                               ESTA RUTINA POR LINKAGE
000700******************************************************************
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT NEV-IN   ASSIGN TO NCEVIN
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS  IS FS-NEV-IN
000800                            FSE-NEV-IN.
000810     SELECT NEV-OUT  ASSIGN TO NCEVOUT
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS  IS FS-NEV-OUT
000840                            FSE-NEV-OUT.
000850 DATA DIVISION.
000860 FILE SECTION.
000870******************************************************************
000880*      MAESTRO DE CAPTURAS NO COMERCIALES (ENTRADA)              *
000890******************************************************************
000900 FD  NEV-IN.
000910 01  NEVI-RECORD.
000920     05  NEVI-ANIO                    PIC 9(04).
000930     05  NEVI-ISLA                    PIC X(10).
000940     05  NEVI-CONDADO                 PIC X(10).
000950     05  NEVI-ESPECIE                 PIC X(20).
000960     05  NEVI-ECOSISTEMA              PIC X(22).
000970     05  NEVI-VALOR-CAMBIO            PIC S9(11)V99.
000980     05  NEVI-ISLA-OLELO              PIC X(15).
000990     05  NEVI-VALOR-FORMATEADO        PIC X(18).
001000     05  FILLER                       PIC X(13).
001010 01  NEVI-RECORD-X REDEFINES NEVI-RECORD
001020                                  PIC X(120).
001030******************************************************************
001040*      MAESTRO DE CAPTURAS NO COMERCIALES DEPURADO (SALIDA)      *
001050******************************************************************
001060 FD  NEV-OUT.
001070 01  NEVO-RECORD.
001080     05  NEVO-ANIO                    PIC 9(04).
001090     05  NEVO-ISLA                    PIC X(10).
001100     05  NEVO-CONDADO                 PIC X(10).
001110     05  NEVO-ESPECIE                 PIC X(20).
001120     05  NEVO-ECOSISTEMA              PIC X(22).
001130     05  NEVO-VALOR-CAMBIO            PIC S9(11)V99.
001140     05  NEVO-ISLA-OLELO              PIC X(15).
001150     05  NEVO-VALOR-FORMATEADO        PIC X(18).
001160     05  FILLER                       PIC X(13).
001170 WORKING-STORAGE SECTION.
001180******************************************************************
001190*          VARIABLES DE FILE STATUS Y FILE STATUS EXTENDIDO      *
001200******************************************************************
001210 01  FS-NEV-IN                        PIC 9(02) VALUE ZEROS.
001220 01  FSE-NEV-IN.
001230     02  FSE-RETURN                   PIC S9(04) COMP-5 VALUE 0.
001240     02  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE 0.
001250     02  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE 0.
001260 01  FS-NEV-OUT                       PIC 9(02) VALUE ZEROS.
001270 01  FSE-NEV-OUT.
001280     02  FSE-RETURN                   PIC S9(04) COMP-5 VALUE 0.
001290     02  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE 0.
001300     02  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE 0.
001310* VARIABLES PARA LA RUTINA DE FILE STATUS EXTENDIDO
001320 01  PROGRAMA                         PIC X(08) VALUE SPACES.
001330 01  ARCHIVO                          PIC X(08) VALUE SPACES.
001340 01  ACCION                           PIC X(10) VALUE SPACES.
001350 01  LLAVE                            PIC X(32) VALUE SPACES.
001360******************************************************************
001370*                  BANDERAS DE CONTROL DEL PROCESO               *
001380******************************************************************
001390 01  WKS-SW-ARCHIVOS                  PIC X(01) VALUE 'N'.
001400     88  WKS-ARCHIVOS-OK                        VALUE 'S'.
001410 01  WKS-SW-ESQUEMA                   PIC X(01) VALUE 'N'.
001420     88  WKS-ESQUEMA-OK                         VALUE 'S'.
001430 01  WKS-FIN-NEV-IN                   PIC X(01) VALUE 'N'.
001440     88  WKS-NO-HAY-MAS-NEV-IN                  VALUE 'S'.
001450 01  WKS-SW-DESCARTA                  PIC X(01) VALUE 'N'.
001460     88  WKS-DESCARTA-REGISTRO                  VALUE 'S'.
001470******************************************************************
001480*                  CONTADORES DE CONTROL (COMP)                  *
001490******************************************************************
001500 01  WKS-CONTADORES.
001510     05  WKS-REGS-LEIDOS              PIC 9(07) COMP VALUE 0.
001520     05  WKS-REGS-ESCRITOS            PIC 9(07) COMP VALUE 0.
001530     05  WKS-REGS-ELIMINADOS          PIC 9(07) COMP VALUE 0.
001540     05  WKS-AVISOS-TIPO              PIC 9(05) COMP VALUE 0.
001550     05  WKS-AVISOS-RANGO             PIC 9(05) COMP VALUE 0.
001560     05  WKS-AVISOS-CATEGORIA         PIC 9(05) COMP VALUE 0.
001570     05  WKS-VALORES-NEGATIVOS        PIC 9(05) COMP VALUE 0.
001580     05  WKS-SUBI                     PIC 9(02) COMP VALUE 0.
001590     05  WKS-SUBJ                     PIC 9(02) COMP VALUE 0.
001600******************************************************************
001610*       LIMITES DE ANIO VALIDO PARA LA PESCA NO COMERCIAL        *
001620******************************************************************
001630 01  WKS-LIMITES-ANIO.
001640     05  VALOR-ANIO-MINIMO            PIC 9(04) VALUE 2005.
001650     05  VALOR-ANIO-MAXIMO            PIC 9(04) VALUE 2022.
001660******************************************************************
001670*      TABLA DE ISLAS VALIDAS (HAWAII, KAUAI, LANAI, MAUI,       *
001680*      MOLOKAI, OAHU) - CARGADA POR VALUE/REDEFINES              *
001690******************************************************************
001700 01  WKS-TABLA-ISLAS-DATOS.
001710     05  FILLER                       PIC X(10) VALUE 'Hawaii'.
001720     05  FILLER                       PIC X(10) VALUE 'Kauai'.
001730     05  FILLER                       PIC X(10) VALUE 'Lanai'.
001740     05  FILLER                       PIC X(10) VALUE 'Maui'.
001750     05  FILLER                       PIC X(10) VALUE 'Molokai'.
001760     05  FILLER                       PIC X(10) VALUE 'Oahu'.
001770 01  WKS-TABLA-ISLAS REDEFINES
001780              WKS-TABLA-ISLAS-DATOS.
001790     05  WKS-ISLA-ELEM                PIC X(10) OCCURS 6 TIMES.
001800******************************************************************
001810*      TABLA DE CONDADOS VALIDOS (MISMO DOMINIO QUE PESC3001)    *
001820******************************************************************
001830 01  WKS-TABLA-CONDADOS-DATOS.
001840     05  FILLER                       PIC X(10) VALUE 'Hawaii'.
001850     05  FILLER                       PIC X(10) VALUE 'Maui'.
001860     05  FILLER                       PIC X(10) VALUE 'Honolulu'.
001870     05  FILLER                       PIC X(10) VALUE 'Kauai'.
001880     05  FILLER                       PIC X(10) VALUE 'Kalawao'.
001890 01  WKS-TABLA-CONDADOS REDEFINES
001900              WKS-TABLA-CONDADOS-DATOS.
001910     05  WKS-CONDADO-ELEM             PIC X(10) OCCURS 5 TIMES.
001920******************************************************************
001930*      TABLA DE GRUPOS DE ESPECIE VALIDOS (PESCA NO COMERCIAL)   *
001940*      LA PESCA DE SUBSISTENCIA SOLO RECONOCE "HERBIVORES"       *
001950******************************************************************
001960 01  WKS-TABLA-ESPECIES-DATOS.
001970     05  FILLER                    PIC X(20) VALUE 'Herbivores'.
001980 01  WKS-TABLA-ESPECIES REDEFINES
001990              WKS-TABLA-ESPECIES-DATOS.
002000     05  WKS-ESPECIE-ELEM             PIC X(20) OCCURS 1 TIMES.
002010******************************************************************
002020*      TABLA DE TIPOS DE ECOSISTEMA VALIDOS                      *
002030******************************************************************
002040 01  WKS-TABLA-ECOSIST-DATOS.
002050     05  FILLER                       PIC X(22)
002060                                       VALUE 'Inshore - Reef'.
002070     05  FILLER                       PIC X(22)
002080                                    VALUE 'Coastal - Open Ocean'.
002090     05  FILLER                       PIC X(22)
002100                                       VALUE 'All Ecosystems'.
002110 01  WKS-TABLA-ECOSIST REDEFINES
002120              WKS-TABLA-ECOSIST-DATOS.
002130     05  WKS-ECOSIST-ELEM             PIC X(22) OCCURS 3 TIMES.
002140******************************************************************
002150*     VARIABLES AUXILIARES DE BUSQUEDA Y MENSAJES                *
002160******************************************************************
002170     77  WKS-SW-ENCONTRADO            PIC X(01) VALUE 'N'.
002180     88  WKS-ENCONTRADO                         VALUE 'S'.
002190     77  WKS-LINEA-MENSAJE            PIC X(80) VALUE SPACES.
002200******************************************************************
002210*    CAMPOS DE SALIDA DE LAS COLUMNAS DE SOLO DESPLIEGUE         *
002220******************************************************************
002230 01  WKS-OUT-ISLA-OLELO               PIC X(15) VALUE SPACES.
002240 01  WKS-OUT-VALOR-FORMATEADO         PIC X(18) VALUE SPACES.
002250 LINKAGE SECTION.
002260 01  LK-QUITA-AGREGADOS                PIC X(01).
002270     88  LK-SI-QUITA-AGREGADOS                  VALUE 'S'.
002280 01  LK-QUITA-VISTA                    PIC X(01).
002290     88  LK-SI-QUITA-VISTA                      VALUE 'S'.
002300 COPY PESSUM REPLACING PESC-SUMARIO BY LK-RESUMEN.
002310 PROCEDURE DIVISION USING LK-QUITA-AGREGADOS
002320                          LK-QUITA-VISTA
002330                          LK-RESUMEN.
002340******************************************************************
002350*                    S E C C I O N   P R I N C I P A L           *
002360******************************************************************
002370 000-PRINCIPAL SECTION.
002380     MOVE 'PESC3002'       TO PROGRAMA
002390     MOVE 'NON-COMMERCIAL' TO SUM-TIPO-DATO IN LK-RESUMEN
002400     PERFORM 100-APERTURA-ARCHIVOS
002410     IF WKS-ARCHIVOS-OK
002420        PERFORM 200-LEE-PRIMER-REGISTRO
002430        PERFORM 210-VALIDA-ESQUEMA-INICIAL
002440        IF WKS-ESQUEMA-OK
002450           PERFORM 300-PROCESA-ARCHIVO
002460           SET SUM-UNIDAD-EXITO IN LK-RESUMEN TO TRUE
002470        ELSE
002480           DISPLAY "*** PESC3002: ESQUEMA DE ENTRADA INVALIDO ***"
002490                   UPON CONSOLE
002500           SET SUM-UNIDAD-FALLO IN LK-RESUMEN TO TRUE
002510        END-IF
002520     ELSE
002530        SET SUM-UNIDAD-FALLO IN LK-RESUMEN TO TRUE
002540     END-IF
002550     PERFORM 900-CIERRA-ARCHIVOS
002560     GOBACK.
002570 000-PRINCIPAL-E.  EXIT.
002580
002590******************************************************************
002600*         SERIE 100 - APERTURA Y VALIDACION DE ARCHIVOS          *
002610******************************************************************
002620 100-APERTURA-ARCHIVOS SECTION.
002630     OPEN INPUT  NEV-IN
002640     OPEN OUTPUT NEV-OUT
002650     IF FS-NEV-IN NOT EQUAL 0
002660        MOVE 'OPEN'    TO ACCION
002670        MOVE SPACES    TO LLAVE
002680        MOVE 'NCEVIN'  TO ARCHIVO
002690        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002700                              FS-NEV-IN, FSE-NEV-IN
002710        DISPLAY "*** PESC3002: NO SE PUDO ABRIR NCEVIN ***"
002720                UPON CONSOLE
002730        MOVE 'N' TO WKS-SW-ARCHIVOS
002740     ELSE
002750        IF FS-NEV-OUT NOT EQUAL 0
002760           MOVE 'OPEN'     TO ACCION
002770           MOVE SPACES     TO LLAVE
002780           MOVE 'NCEVOUT'  TO ARCHIVO
002790           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002800                              LLAVE, FS-NEV-OUT, FSE-NEV-OUT
002810           DISPLAY "*** PESC3002: NO SE PUDO ABRIR NCEVOUT ***"
002820                   UPON CONSOLE
002830           MOVE 'N' TO WKS-SW-ARCHIVOS
002840        ELSE
002850           MOVE 'S' TO WKS-SW-ARCHIVOS
002860        END-IF
002870     END-IF.
002880 100-APERTURA-ARCHIVOS-E.  EXIT.
002890
002900******************************************************************
002910*   SERIE 200 - PRIMERA LECTURA Y VALIDACION DE ESQUEMA          *
002920******************************************************************
002930 200-LEE-PRIMER-REGISTRO SECTION.
002940     READ NEV-IN
002950          AT END SET WKS-NO-HAY-MAS-NEV-IN TO TRUE
002960     END-READ
002970     IF NOT WKS-NO-HAY-MAS-NEV-IN
002980        ADD 1 TO WKS-REGS-LEIDOS
002990     END-IF.
003000 200-LEE-PRIMER-REGISTRO-E.  EXIT.
003010
003020 210-VALIDA-ESQUEMA-INICIAL SECTION.
003030     IF WKS-NO-HAY-MAS-NEV-IN
003040        MOVE 'N' TO WKS-SW-ESQUEMA
003050     ELSE
003060        IF NEVI-ISLA       = SPACES OR
003070           NEVI-CONDADO    = SPACES OR
003080           NEVI-ESPECIE    = SPACES OR
003090           NEVI-ECOSISTEMA = SPACES OR
003100           NEVI-ANIO       = SPACES OR
003110           NEVI-VALOR-CAMBIO = SPACES
003120           MOVE 'N' TO WKS-SW-ESQUEMA
003130        ELSE
003140           MOVE 'S' TO WKS-SW-ESQUEMA
003150        END-IF
003160     END-IF.
003170 210-VALIDA-ESQUEMA-INICIAL-E.  EXIT.
003180
003190******************************************************************
003200*      SERIE 300 - CICLO DE PROCESO DEL MAESTRO NO COMERCIAL     *
003210******************************************************************
003220 300-PROCESA-ARCHIVO SECTION.
003230     PERFORM 305-CICLO-UN-REGISTRO
003240             UNTIL WKS-NO-HAY-MAS-NEV-IN.
003250 300-PROCESA-ARCHIVO-E.  EXIT.
003260
003270 305-CICLO-UN-REGISTRO SECTION.
003280     MOVE 'N' TO WKS-SW-DESCARTA
003290     PERFORM 320-VALIDA-TIPOS
003300     PERFORM 330-VALIDA-RANGOS
003310     PERFORM 340-VALIDA-CATEGORIAS
003320     PERFORM 350-ELIMINA-NULOS
003330     IF NOT WKS-DESCARTA-REGISTRO AND LK-SI-QUITA-AGREGADOS
003340        PERFORM 360-ELIMINA-AGREGADOS
003350     END-IF
003360     IF NOT WKS-DESCARTA-REGISTRO
003370        PERFORM 370-ELIMINA-COLUMNAS-VISTA
003380        PERFORM 380-ESCRITURA-REGISTRO
003390        PERFORM 500-ACUMULA-RESUMEN
003400     ELSE
003410        ADD 1 TO WKS-REGS-ELIMINADOS
003420     END-IF
003430     READ NEV-IN
003440          AT END SET WKS-NO-HAY-MAS-NEV-IN TO TRUE
003450     END-READ
003460     IF NOT WKS-NO-HAY-MAS-NEV-IN
003470        ADD 1 TO WKS-REGS-LEIDOS
003480     END-IF.
003490 305-CICLO-UN-REGISTRO-E.  EXIT.
003500
003510******************************************************************
003520*   SERIE 320 - VALIDACION DE TIPO (ANIO, VALOR CAMBIO)          *
003530******************************************************************
003540 320-VALIDA-TIPOS SECTION.
003550     IF NEVI-ANIO NOT NUMERIC
003560        ADD 1 TO WKS-AVISOS-TIPO
003570        DISPLAY "AVISO: ANIO NO NUMERICO ISLA " NEVI-ISLA
003580                UPON CONSOLE
003590     END-IF.
003600 320-VALIDA-TIPOS-E.  EXIT.
003610
003620******************************************************************
003630*   SERIE 330 - VALIDACION DE RANGO (SOLO AVISO, NO DESCARTA)    *
003640******************************************************************
003650 330-VALIDA-RANGOS SECTION.
003660     IF NEVI-ANIO NUMERIC
003670        IF NEVI-ANIO < VALOR-ANIO-MINIMO OR
003680           NEVI-ANIO > VALOR-ANIO-MAXIMO
003690           ADD 1 TO WKS-AVISOS-RANGO
003700           DISPLAY "AVISO: ANIO FUERA DE RANGO " NEVI-ANIO
003710                   UPON CONSOLE
003720        END-IF
003730     END-IF
003740     IF NEVI-VALOR-CAMBIO NUMERIC
003750        IF NEVI-VALOR-CAMBIO < 0
003760           ADD 1 TO WKS-VALORES-NEGATIVOS
003770           DISPLAY "AVISO: VALOR DE CAMBIO NEGATIVO ISLA "
003780                   NEVI-ISLA UPON CONSOLE
003790        END-IF
003800     END-IF.
003810 330-VALIDA-RANGOS-E.  EXIT.
003820
003830******************************************************************
003840*  SERIE 340 - VALIDACION DE CATEGORIAS (ISLA/ESPECIE/ECOSIST)   *
003850******************************************************************
003860 340-VALIDA-CATEGORIAS SECTION.
003870     MOVE 'N' TO WKS-SW-ENCONTRADO
003880     PERFORM 341-BUSCA-ISLA
003890             VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI > 6
003900     IF NOT WKS-ENCONTRADO
003910        ADD 1 TO WKS-AVISOS-CATEGORIA
003920        DISPLAY "AVISO: ISLA NO REGISTRADA " NEVI-ISLA
003930                UPON CONSOLE
003940     END-IF
003950
003960     MOVE 'N' TO WKS-SW-ENCONTRADO
003970     PERFORM 342-BUSCA-CONDADO
003980             VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI > 5
003990     IF NOT WKS-ENCONTRADO
004000        ADD 1 TO WKS-AVISOS-CATEGORIA
004010        DISPLAY "AVISO: CONDADO NO REGISTRADO " NEVI-CONDADO
004020                UPON CONSOLE
004030     END-IF
004040
004050     IF NEVI-ESPECIE NOT = WKS-ESPECIE-ELEM (1)
004060        ADD 1 TO WKS-AVISOS-CATEGORIA
004070        DISPLAY "AVISO: ESPECIE NO REGISTRADA " NEVI-ESPECIE
004080                UPON CONSOLE
004090     END-IF
004100
004110     MOVE 'N' TO WKS-SW-ENCONTRADO
004120     PERFORM 343-BUSCA-ECOSISTEMA
004130             VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI > 3
004140     IF NOT WKS-ENCONTRADO
004150        ADD 1 TO WKS-AVISOS-CATEGORIA
004160        DISPLAY "AVISO: ECOSISTEMA NO REGISTRADO " NEVI-ECOSISTEMA
004170                UPON CONSOLE
004180     END-IF.
004190 340-VALIDA-CATEGORIAS-E.  EXIT.
004200
004210 341-BUSCA-ISLA SECTION.
004220     IF NEVI-ISLA = WKS-ISLA-ELEM (WKS-SUBI)
004230        MOVE 'S' TO WKS-SW-ENCONTRADO
004240     END-IF.
004250 341-BUSCA-ISLA-E.  EXIT.
004260
004270 342-BUSCA-CONDADO SECTION.
004280     IF NEVI-CONDADO = WKS-CONDADO-ELEM (WKS-SUBI)
004290        MOVE 'S' TO WKS-SW-ENCONTRADO
004300     END-IF.
004310 342-BUSCA-CONDADO-E.  EXIT.
004320
004330 343-BUSCA-ECOSISTEMA SECTION.
004340     IF NEVI-ECOSISTEMA = WKS-ECOSIST-ELEM (WKS-SUBI)
004350        MOVE 'S' TO WKS-SW-ENCONTRADO
004360     END-IF.
004370 343-BUSCA-ECOSISTEMA-E.  EXIT.
004380
004390******************************************************************
004400*  SERIE 350 - ELIMINACION DE REGISTROS SIN VALOR DE CAMBIO      *
004410******************************************************************
004420 350-ELIMINA-NULOS SECTION.
004430     IF NEVI-VALOR-CAMBIO NOT NUMERIC
004440        MOVE 'S' TO WKS-SW-DESCARTA
004450     END-IF.
004460 350-ELIMINA-NULOS-E.  EXIT.
004470
004480******************************************************************
004490*  SERIE 360 - ELIMINACION DE ECOSISTEMAS AGREGADOS (OPCIONAL)   *
004500*             LA PESCA NO COMERCIAL NO MANEJA "ALL SPECIES"      *
004510******************************************************************
004520 360-ELIMINA-AGREGADOS SECTION.
004530     IF NEVI-ECOSISTEMA = 'All Ecosystems'
004540        MOVE 'S' TO WKS-SW-DESCARTA
004550     END-IF.
004560 360-ELIMINA-AGREGADOS-E.  EXIT.
004570
004580******************************************************************
004590*  SERIE 370 - ELIMINACION DE COLUMNAS DE SOLO DESPLIEGUE        *
004600*             (OPCIONAL, CONTROLADA POR PARAMETRO DEL ORQUESTADOR*
004610******************************************************************
004620 370-ELIMINA-COLUMNAS-VISTA SECTION.
004630     IF LK-SI-QUITA-VISTA
004640        MOVE SPACES TO WKS-OUT-ISLA-OLELO
004650        MOVE SPACES TO WKS-OUT-VALOR-FORMATEADO
004660     ELSE
004670        MOVE NEVI-ISLA-OLELO       TO WKS-OUT-ISLA-OLELO
004680        MOVE NEVI-VALOR-FORMATEADO TO WKS-OUT-VALOR-FORMATEADO
004690     END-IF.
004700 370-ELIMINA-COLUMNAS-VISTA-E.  EXIT.
004710
004720******************************************************************
004730*  SERIE 380 - ESCRITURA DEL REGISTRO SOBREVIVIENTE              *
004740******************************************************************
004750 380-ESCRITURA-REGISTRO SECTION.
004760     MOVE NEVI-ANIO             TO NEVO-ANIO
004770     MOVE NEVI-ISLA             TO NEVO-ISLA
004780     MOVE NEVI-CONDADO          TO NEVO-CONDADO
004790     MOVE NEVI-ESPECIE          TO NEVO-ESPECIE
004800     MOVE NEVI-ECOSISTEMA       TO NEVO-ECOSISTEMA
004810     MOVE NEVI-VALOR-CAMBIO     TO NEVO-VALOR-CAMBIO
004820     MOVE WKS-OUT-ISLA-OLELO       TO NEVO-ISLA-OLELO
004830     MOVE WKS-OUT-VALOR-FORMATEADO TO NEVO-VALOR-FORMATEADO
004840     WRITE NEVO-RECORD
004850     IF FS-NEV-OUT NOT EQUAL 0
004860        MOVE 'WRITE'    TO ACCION
004870        MOVE SPACES     TO LLAVE
004880        MOVE 'NCEVOUT'  TO ARCHIVO
004890        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004900                              FS-NEV-OUT, FSE-NEV-OUT
004910     ELSE
004920        ADD 1 TO WKS-REGS-ESCRITOS
004930     END-IF.
004940 380-ESCRITURA-REGISTRO-E.  EXIT.
004950
004960******************************************************************
004970*  SERIE 500 - ACUMULACION DEL RESUMEN DE CONTROL                *
004980******************************************************************
004990 500-ACUMULA-RESUMEN SECTION.
005000     IF SUM-FILAS-ESCRITAS IN LK-RESUMEN = 0
005010        MOVE NEVI-ANIO TO SUM-ANIO-MINIMO IN LK-RESUMEN
005020        MOVE NEVI-ANIO TO SUM-ANIO-MAXIMO IN LK-RESUMEN
005030     ELSE
005040        IF NEVI-ANIO < SUM-ANIO-MINIMO IN LK-RESUMEN
005050           MOVE NEVI-ANIO TO SUM-ANIO-MINIMO IN LK-RESUMEN
005060        END-IF
005070        IF NEVI-ANIO > SUM-ANIO-MAXIMO IN LK-RESUMEN
005080           MOVE NEVI-ANIO TO SUM-ANIO-MAXIMO IN LK-RESUMEN
005090        END-IF
005100     END-IF
005110     ADD NEVI-VALOR-CAMBIO TO SUM-VALOR-TOTAL IN LK-RESUMEN
005120     ADD 1 TO SUM-FILAS-ESCRITAS IN LK-RESUMEN
005130     PERFORM 520-ACUMULA-CONDADO
005140     PERFORM 525-ACUMULA-ISLA
005150     PERFORM 530-ACUMULA-ESPECIE
005160     PERFORM 540-ACUMULA-ECOSISTEMA
005170     PERFORM 560-ACUMULA-ANIO.
005180 500-ACUMULA-RESUMEN-E.  EXIT.
005190
005200 520-ACUMULA-CONDADO SECTION.
005210     MOVE 'N' TO WKS-SW-ENCONTRADO
005220     PERFORM 521-BUSCA-CONDADO-RESUMEN
005230             VARYING WKS-SUBI FROM 1 BY 1
005240             UNTIL WKS-SUBI > SUM-CONDADOS-CUENTA IN LK-RESUMEN
005250     IF NOT WKS-ENCONTRADO AND
005260        SUM-CONDADOS-CUENTA IN LK-RESUMEN < 5
005270        ADD 1 TO SUM-CONDADOS-CUENTA IN LK-RESUMEN
005280        MOVE NEVI-CONDADO TO SUM-CONDADOS-LISTA IN LK-RESUMEN
005290                      (SUM-CONDADOS-CUENTA IN LK-RESUMEN)
005300     END-IF.
005310 520-ACUMULA-CONDADO-E.  EXIT.
005320
005330 521-BUSCA-CONDADO-RESUMEN SECTION.
005340     IF NEVI-CONDADO = SUM-CONDADOS-LISTA IN LK-RESUMEN
005350                                              (WKS-SUBI)
005360        MOVE 'S' TO WKS-SW-ENCONTRADO
005370     END-IF.
005380 521-BUSCA-CONDADO-RESUMEN-E.  EXIT.
005390
005400 525-ACUMULA-ISLA SECTION.
005410     MOVE 'N' TO WKS-SW-ENCONTRADO
005420     PERFORM 526-BUSCA-ISLA-RESUMEN
005430             VARYING WKS-SUBI FROM 1 BY 1
005440             UNTIL WKS-SUBI > SUM-GEO-CUENTA IN LK-RESUMEN
005450     IF NOT WKS-ENCONTRADO AND
005460        SUM-GEO-CUENTA IN LK-RESUMEN < 90
005470        ADD 1 TO SUM-GEO-CUENTA IN LK-RESUMEN
005480        MOVE NEVI-ISLA TO SUM-GEO-LISTA IN LK-RESUMEN
005490                      (SUM-GEO-CUENTA IN LK-RESUMEN)
005500     END-IF.
005510 525-ACUMULA-ISLA-E.  EXIT.
005520
005530 526-BUSCA-ISLA-RESUMEN SECTION.
005540     IF NEVI-ISLA = SUM-GEO-LISTA IN LK-RESUMEN (WKS-SUBI)
005550        MOVE 'S' TO WKS-SW-ENCONTRADO
005560     END-IF.
005570 526-BUSCA-ISLA-RESUMEN-E.  EXIT.
005580
005590 530-ACUMULA-ESPECIE SECTION.
005600     MOVE 'N' TO WKS-SW-ENCONTRADO
005610     PERFORM 531-BUSCA-ESPECIE-RESUMEN
005620             VARYING WKS-SUBI FROM 1 BY 1
005630             UNTIL WKS-SUBI > SUM-ESPECIES-CUENTA IN LK-RESUMEN
005640     IF NOT WKS-ENCONTRADO AND
005650        SUM-ESPECIES-CUENTA IN LK-RESUMEN < 5
005660        ADD 1 TO SUM-ESPECIES-CUENTA IN LK-RESUMEN
005670        MOVE NEVI-ESPECIE TO SUM-ESPECIES-LISTA IN LK-RESUMEN
005680                      (SUM-ESPECIES-CUENTA IN LK-RESUMEN)
005690     END-IF.
005700 530-ACUMULA-ESPECIE-E.  EXIT.
005710
005720 531-BUSCA-ESPECIE-RESUMEN SECTION.
005730     IF NEVI-ESPECIE = SUM-ESPECIES-LISTA IN LK-RESUMEN
005740                                              (WKS-SUBI)
005750        MOVE 'S' TO WKS-SW-ENCONTRADO
005760     END-IF.
005770 531-BUSCA-ESPECIE-RESUMEN-E.  EXIT.
005780
005790 540-ACUMULA-ECOSISTEMA SECTION.
005800     MOVE 'N' TO WKS-SW-ENCONTRADO
005810     PERFORM 541-BUSCA-ECOSISTEMA-RESUMEN
005820             VARYING WKS-SUBI FROM 1 BY 1
005830             UNTIL WKS-SUBI > SUM-ECOSIST-CUENTA IN LK-RESUMEN
005840     IF NOT WKS-ENCONTRADO AND
005850        SUM-ECOSIST-CUENTA IN LK-RESUMEN < 3
005860        ADD 1 TO SUM-ECOSIST-CUENTA IN LK-RESUMEN
005870        MOVE NEVI-ECOSISTEMA TO SUM-ECOSIST-LISTA IN LK-RESUMEN
005880                      (SUM-ECOSIST-CUENTA IN LK-RESUMEN)
005890     END-IF.
005900 540-ACUMULA-ECOSISTEMA-E.  EXIT.
005910
005920 541-BUSCA-ECOSISTEMA-RESUMEN SECTION.
005930     IF NEVI-ECOSISTEMA = SUM-ECOSIST-LISTA IN LK-RESUMEN
005940                                              (WKS-SUBI)
005950        MOVE 'S' TO WKS-SW-ENCONTRADO
005960     END-IF.
005970 541-BUSCA-ECOSISTEMA-RESUMEN-E.  EXIT.
005980
005990 560-ACUMULA-ANIO SECTION.
006000     MOVE 'N' TO WKS-SW-ENCONTRADO
006010     PERFORM 561-BUSCA-ANIO-RESUMEN
006020             VARYING WKS-SUBJ FROM 1 BY 1
006030             UNTIL WKS-SUBJ > SUM-ANIOS-CUENTA IN LK-RESUMEN
006040     IF NOT WKS-ENCONTRADO AND
006050        SUM-ANIOS-CUENTA IN LK-RESUMEN < 30
006060        ADD 1 TO SUM-ANIOS-CUENTA IN LK-RESUMEN
006070        MOVE NEVI-ANIO TO SUM-ANIO-CLAVE IN LK-RESUMEN
006080                      (SUM-ANIOS-CUENTA IN LK-RESUMEN)
006090        MOVE 1 TO SUM-ANIO-REGISTROS IN LK-RESUMEN
006100                      (SUM-ANIOS-CUENTA IN LK-RESUMEN)
006110        MOVE NEVI-VALOR-CAMBIO TO
006120                SUM-ANIO-VALOR IN LK-RESUMEN
006130                      (SUM-ANIOS-CUENTA IN LK-RESUMEN)
006140     END-IF.
006150 560-ACUMULA-ANIO-E.  EXIT.
006160
006170 561-BUSCA-ANIO-RESUMEN SECTION.
006180     IF NEVI-ANIO = SUM-ANIO-CLAVE IN LK-RESUMEN (WKS-SUBJ)
006190        ADD 1 TO SUM-ANIO-REGISTROS IN LK-RESUMEN (WKS-SUBJ)
006200        ADD NEVI-VALOR-CAMBIO TO
006210                SUM-ANIO-VALOR IN LK-RESUMEN (WKS-SUBJ)
006220        MOVE 'S' TO WKS-SW-ENCONTRADO
006230     END-IF.
006240 561-BUSCA-ANIO-RESUMEN-E.  EXIT.
006250
006260******************************************************************
006270*         SERIE 900 - CIERRE DE ARCHIVOS Y CONTADORES FINALES    *
006280******************************************************************
006290 900-CIERRA-ARCHIVOS SECTION.
006300     MOVE WKS-REGS-LEIDOS     TO SUM-FILAS-LEIDAS     IN
006310                                                  LK-RESUMEN
006320     MOVE WKS-REGS-ELIMINADOS TO SUM-FILAS-ELIMINADAS IN
006330                                                  LK-RESUMEN
006340     MOVE WKS-AVISOS-TIPO     TO SUM-AVISOS-TIPO      IN
006350                                                  LK-RESUMEN
006360     MOVE WKS-AVISOS-RANGO    TO SUM-AVISOS-RANGO     IN
006370                                                  LK-RESUMEN
006380     MOVE WKS-AVISOS-CATEGORIA TO SUM-AVISOS-CATEGORIA IN
006390                                                  LK-RESUMEN
006400     CLOSE NEV-IN
006410     CLOSE NEV-OUT.
006420 900-CIERRA-ARCHIVOS-E.  EXIT.
