000010******************************************************************
000020* FECHA       : 14/03/1984                                       *
000030* PROGRAMADOR : R. MORALES (RFM)                                 *
000040* APLICACION  : PESCA HAWAI                                      *
000050* PROGRAMA    : PESC3001                                         *
000060* TIPO        : BATCH (SUBRUTINA LLAMADA POR PESC3000)           *
000070* DESCRIPCION : DEPURADOR DE REGISTROS DE VALOR DE INTERCAMBIO   *
000080*             : DE LA PESCA COMERCIAL DE HAWAI (DAR). LEE EL     *
000090*             : MAESTRO DE CAPTURAS COMERCIALES, VALIDA ESQUEMA, *
000100*             : TIPOS, RANGOS Y CATEGORIAS, DESCARTA REGISTROS   *
000110*             : SIN VALOR DE INTERCAMBIO Y, OPCIONALMENTE, LOS   *
000120*             : RENGLONES AGREGADOS "ALL ...", ESCRIBE LOS       *
000130*             : SOBREVIVIENTES AL MAESTRO DEPURADO Y REGRESA UN  *
000140*             : RESUMEN DE CONTROL AL ORQUESTADOR                *
000150* ARCHIVOS    : COMEVIN (PS ENTRADA), COMEVOUT (PS SALIDA)       *
000160* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *
000170* INSTALADO   : DD/MM/AAAA                                       *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PESC3001.
000210 AUTHOR.        R. MORALES.
000220 INSTALLATION.  DEPARTAMENTO DE PESCA Y CAZA - ESTADO DE HAWAI.
000230 DATE-WRITTEN.  14/03/1984.
000240 DATE-COMPILED.
000250 SECURITY.      USO INTERNO DEL DEPARTAMENTO - NO DISTRIBUIR.
000260******************************************************************
000270*                  B I T A C O R A   D E   C A M B I O S         *
000280******************************************************************
000290*  FECHA       INIC    TICKET     DESCRIPCION
000300*  --------  -------  --------  ------------------------------
000310*  14/03/84   RFM     SEM-0041  VERSION ORIGINAL DEL DEPURADOR
000320*  02/07/84   RFM     SEM-0044  SE AGREGA VALIDACION DE RANGO
000330*                               DE ANIO (1997-2021)
000340*  19/11/86   RFM     SEM-0069  SE AGREGA TABLA DE CONDADOS
000350*                               VALIDOS Y AVISO POR CATEGORIA
000360*  05/04/89   LQX      SEM-0101  SE AGREGA ELIMINACION DE
000370*                               RENGLONES AGREGADOS (PARAMETRO)
000380*  22/08/91   LQX      SEM-0118  SE AGREGA SUPRESION DE COLUMNAS
000390*                               DE SOLO DESPLIEGUE (PARAMETRO)
000400*  13/01/94   HBR      SEM-0140  SE AGREGA TABLA DE ECOSISTEMAS
000410*                               Y AVISO DE VALOR NEGATIVO
000420*  27/06/96   HBR      SEM-0159  SE AGREGA INVENTARIO DE AREAS
000430*                               DAR DISTINTAS AL RESUMEN
000440*  30/09/98   EDR     SEM-0198  REVISION Y2K. SE CONFIRMA QUE
000450*                               EL CAMPO ANIO SIEMPRE MANEJA
000460*                               4 POSICIONES, SIN VENTANA DE
000470*                               SIGLO. SIN CAMBIO DE ESTRUCTURA
000480*  11/02/99   EDR     SEM-0201  PRUEBAS DE CORTE DE SIGLO OK.
000490*                               SE CIERRA TICKET Y2K
000500*  08/05/02   PDC     SEM-0225  SE CONVIERTE A SUBRUTINA LLAMADA
000510*                               POR EL ORQUESTADOR PESC3000,
000520*                               RECIBE BANDERAS POR LINKAGE
000530*  16/10/07   PDC     SEM-0249  SE AGREGA TABLA DE CONTROL POR
000540*                               ANIO AL RESUMEN DE SALIDA
000550*  04/03/11   PDC     SEM-0271  SE ACLARA QUE LA ELIMINACION DE
000560*                               AGREGADOS ES OPCIONAL POR LINKAGE
000570*  19/09/14   MTV     SEM-0288  SE REESTRUCTURAN LOS CICLOS DE
000580*                               LECTURA Y LAS BUSQUEDAS EN TABLA
000590*                               EN PARRAFOS INDEPENDIENTES, SEGUN
000600*                               ESTANDAR DE PROGRAMACION VIGENTE
000610*  03/03/15   MTV     SEM-0292  SE RETIRAN DE SPECIAL-NAMES LOS
000620*                               SWITCHES UPSI-0/UPSI-1 Y LA CLASE
000630*                               NUMERICA-EXTENDIDA: LA DECISION DE
000640*                               QUITA-AGREGADOS/QUITA-VISTA AHORA
000650*                               SE TOMA UNA SOLA VEZ EN EL
000660*                               ORQUESTADOR PESC3000 Y LLEGA A
000670*                               ESTA RUTINA POR LINKAGE
000680******************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT CEV-IN   ASSIGN TO COMEVIN
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS  IS FS-CEV-IN
000780                            FSE-CEV-IN.
000790     SELECT CEV-OUT  ASSIGN TO COMEVOUT
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS FS-CEV-OUT
000820                            FSE-CEV-OUT.
000830 DATA DIVISION.
000840 FILE SECTION.
000850******************************************************************
000860*        MAESTRO DE CAPTURAS COMERCIALES (ENTRADA)               *
000870******************************************************************
000880 FD  CEV-IN.
000890 01  CEVI-RECORD.
000900     05  CEVI-ANIO                    PIC 9(04).
000910     05  CEVI-AREA-DAR                PIC 9(05).
000920     05  CEVI-CONDADO                 PIC X(10).
000930     05  CEVI-ESPECIE                 PIC X(20).
000940     05  CEVI-ECOSISTEMA              PIC X(22).
000950     05  CEVI-VALOR-CAMBIO            PIC S9(11)V99.
000960     05  CEVI-CONDADO-OLELO           PIC X(15).
000970     05  CEVI-VALOR-FORMATEADO        PIC X(18).
000980     05  FILLER                       PIC X(13).
000990 01  CEVI-RECORD-X REDEFINES CEVI-RECORD
001000                                  PIC X(120).
001010******************************************************************
001020*        MAESTRO DE CAPTURAS COMERCIALES DEPURADO (SALIDA)       *
001030******************************************************************
001040 FD  CEV-OUT.
001050 01  CEVO-RECORD.
001060     05  CEVO-ANIO                    PIC 9(04).
001070     05  CEVO-AREA-DAR                PIC 9(05).
001080     05  CEVO-CONDADO                 PIC X(10).
001090     05  CEVO-ESPECIE                 PIC X(20).
001100     05  CEVO-ECOSISTEMA              PIC X(22).
001110     05  CEVO-VALOR-CAMBIO            PIC S9(11)V99.
001120     05  CEVO-CONDADO-OLELO           PIC X(15).
001130     05  CEVO-VALOR-FORMATEADO        PIC X(18).
001140     05  FILLER                       PIC X(13).
001150 WORKING-STORAGE SECTION.
001160******************************************************************
001170*          VARIABLES DE FILE STATUS Y FILE STATUS EXTENDIDO      *
001180******************************************************************
001190 01  FS-CEV-IN                        PIC 9(02) VALUE ZEROS.
001200 01  FSE-CEV-IN.
001210     02  FSE-RETURN                   PIC S9(04) COMP-5 VALUE 0.
001220     02  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE 0.
001230     02  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE 0.
001240 01  FS-CEV-OUT                       PIC 9(02) VALUE ZEROS.
001250 01  FSE-CEV-OUT.
001260     02  FSE-RETURN                   PIC S9(04) COMP-5 VALUE 0.
001270     02  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE 0.
001280     02  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE 0.
001290* VARIABLES PARA LA RUTINA DE FILE STATUS EXTENDIDO
001300 01  PROGRAMA                         PIC X(08) VALUE SPACES.
001310 01  ARCHIVO                          PIC X(08) VALUE SPACES.
001320 01  ACCION                           PIC X(10) VALUE SPACES.
001330 01  LLAVE                            PIC X(32) VALUE SPACES.
001340******************************************************************
001350*                  BANDERAS DE CONTROL DEL PROCESO               *
001360******************************************************************
001370 01  WKS-SW-ARCHIVOS                  PIC X(01) VALUE 'N'.
001380     88  WKS-ARCHIVOS-OK                        VALUE 'S'.
001390 01  WKS-SW-ESQUEMA                   PIC X(01) VALUE 'N'.
001400     88  WKS-ESQUEMA-OK                         VALUE 'S'.
001410 01  WKS-FIN-CEV-IN                   PIC X(01) VALUE 'N'.
001420     88  WKS-NO-HAY-MAS-CEV-IN                  VALUE 'S'.
001430 01  WKS-SW-DESCARTA                  PIC X(01) VALUE 'N'.
001440     88  WKS-DESCARTA-REGISTRO                  VALUE 'S'.
001450******************************************************************
001460*                  CONTADORES DE CONTROL (COMP)                  *
001470******************************************************************
001480 01  WKS-CONTADORES.
001490     05  WKS-REGS-LEIDOS              PIC 9(07) COMP VALUE 0.
001500     05  WKS-REGS-ESCRITOS            PIC 9(07) COMP VALUE 0.
001510     05  WKS-REGS-ELIMINADOS          PIC 9(07) COMP VALUE 0.
001520     05  WKS-AVISOS-TIPO              PIC 9(05) COMP VALUE 0.
001530     05  WKS-AVISOS-RANGO             PIC 9(05) COMP VALUE 0.
001540     05  WKS-AVISOS-CATEGORIA         PIC 9(05) COMP VALUE 0.
001550     05  WKS-VALORES-NEGATIVOS        PIC 9(05) COMP VALUE 0.
001560     05  WKS-SUBI                     PIC 9(02) COMP VALUE 0.
001570     05  WKS-SUBJ                     PIC 9(02) COMP VALUE 0.
001580******************************************************************
001590*         LIMITES DE ANIO VALIDO PARA LA PESCA COMERCIAL         *
001600******************************************************************
001610 01  WKS-LIMITES-ANIO.
001620     05  VALOR-ANIO-MINIMO            PIC 9(04) VALUE 1997.
001630     05  VALOR-ANIO-MAXIMO            PIC 9(04) VALUE 2021.
001640******************************************************************
001650*      TABLA DE CONDADOS VALIDOS (HAWAII, MAUI, HONOLULU,        *
001660*      KAUAI, KALAWAO) - CARGADA POR VALUE/REDEFINES             *
001670******************************************************************
001680 01  WKS-TABLA-CONDADOS-DATOS.
001690     05  FILLER                       PIC X(10) VALUE 'Hawaii'.
001700     05  FILLER                       PIC X(10) VALUE 'Maui'.
001710     05  FILLER                       PIC X(10) VALUE 'Honolulu'.
001720     05  FILLER                       PIC X(10) VALUE 'Kauai'.
001730     05  FILLER                       PIC X(10) VALUE 'Kalawao'.
001740 01  WKS-TABLA-CONDADOS REDEFINES
001750              WKS-TABLA-CONDADOS-DATOS.
001760     05  WKS-CONDADO-ELEM             PIC X(10) OCCURS 5 TIMES.
001770******************************************************************
001780*      TABLA DE GRUPOS DE ESPECIE VALIDOS (PESCA COMERCIAL)      *
001790******************************************************************
001800 01  WKS-TABLA-ESPECIES-DATOS.
001810     05  FILLER                       PIC X(20)
001820                                       VALUE 'Deep 7 Bottomfish'.
001830     05  FILLER                       PIC X(20)
001840                                       VALUE 'Shallow Bottomfish'.
001850     05  FILLER                       PIC X(20)
001860                                       VALUE 'Pelagics'.
001870     05  FILLER                       PIC X(20)
001880                                       VALUE 'Reef-Associated'.
001890     05  FILLER                       PIC X(20)
001900                                       VALUE 'All Species'.
001910 01  WKS-TABLA-ESPECIES REDEFINES
001920              WKS-TABLA-ESPECIES-DATOS.
001930     05  WKS-ESPECIE-ELEM             PIC X(20) OCCURS 5 TIMES.
001940******************************************************************
001950*      TABLA DE TIPOS DE ECOSISTEMA VALIDOS                      *
001960******************************************************************
001970 01  WKS-TABLA-ECOSIST-DATOS.
001980     05  FILLER                       PIC X(22)
001990                                       VALUE 'Inshore - Reef'.
002000     05  FILLER                       PIC X(22)
002010                                    VALUE 'Coastal - Open Ocean'.
002020     05  FILLER                       PIC X(22)
002030                                       VALUE 'All Ecosystems'.
002040 01  WKS-TABLA-ECOSIST REDEFINES
002050              WKS-TABLA-ECOSIST-DATOS.
002060     05  WKS-ECOSIST-ELEM             PIC X(22) OCCURS 3 TIMES.
002070******************************************************************
002080*     VARIABLES AUXILIARES DE BUSQUEDA Y MENSAJES                *
002090******************************************************************
002100     77  WKS-SW-ENCONTRADO            PIC X(01) VALUE 'N'.
002110     88  WKS-ENCONTRADO                         VALUE 'S'.
002120     77  WKS-LINEA-MENSAJE            PIC X(80) VALUE SPACES.
002130******************************************************************
002140*    CAMPOS DE SALIDA DE LAS COLUMNAS DE SOLO DESPLIEGUE         *
002150******************************************************************
002160 01  WKS-OUT-CONDADO-OLELO            PIC X(15) VALUE SPACES.
002170 01  WKS-OUT-VALOR-FORMATEADO         PIC X(18) VALUE SPACES.
002180 LINKAGE SECTION.
002190 01  LK-QUITA-AGREGADOS                PIC X(01).
002200     88  LK-SI-QUITA-AGREGADOS                  VALUE 'S'.
002210 01  LK-QUITA-VISTA                    PIC X(01).
002220     88  LK-SI-QUITA-VISTA                      VALUE 'S'.
002230 COPY PESSUM REPLACING PESC-SUMARIO BY LK-RESUMEN.
002240 PROCEDURE DIVISION USING LK-QUITA-AGREGADOS
002250                          LK-QUITA-VISTA
002260                          LK-RESUMEN.
002270******************************************************************
002280*                    S E C C I O N   P R I N C I P A L           *
002290******************************************************************
002300 000-PRINCIPAL SECTION.
002310     MOVE 'PESC3001'       TO PROGRAMA
002320     MOVE 'COMMERCIAL'     TO SUM-TIPO-DATO IN LK-RESUMEN
002330     PERFORM 100-APERTURA-ARCHIVOS
002340     IF WKS-ARCHIVOS-OK
002350        PERFORM 200-LEE-PRIMER-REGISTRO
002360        PERFORM 210-VALIDA-ESQUEMA-INICIAL
002370        IF WKS-ESQUEMA-OK
002380           PERFORM 300-PROCESA-ARCHIVO
002390           SET SUM-UNIDAD-EXITO IN LK-RESUMEN TO TRUE
002400        ELSE
002410           DISPLAY "*** PESC3001: ESQUEMA DE ENTRADA INVALIDO ***"
002420                   UPON CONSOLE
002430           SET SUM-UNIDAD-FALLO IN LK-RESUMEN TO TRUE
002440        END-IF
002450     ELSE
002460        SET SUM-UNIDAD-FALLO IN LK-RESUMEN TO TRUE
002470     END-IF
002480     PERFORM 900-CIERRA-ARCHIVOS
002490     GOBACK.
002500 000-PRINCIPAL-E.  EXIT.
002510
002520******************************************************************
002530*         SERIE 100 - APERTURA Y VALIDACION DE ARCHIVOS          *
002540******************************************************************
002550 100-APERTURA-ARCHIVOS SECTION.
002560     OPEN INPUT  CEV-IN
002570     OPEN OUTPUT CEV-OUT
002580     IF FS-CEV-IN NOT EQUAL 0
002590        MOVE 'OPEN'    TO ACCION
002600        MOVE SPACES    TO LLAVE
002610        MOVE 'COMEVIN' TO ARCHIVO
002620        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002630                              FS-CEV-IN, FSE-CEV-IN
002640        DISPLAY "*** PESC3001: NO SE PUDO ABRIR COMEVIN ***"
002650                UPON CONSOLE
002660        MOVE 'N' TO WKS-SW-ARCHIVOS
002670     ELSE
002680        IF FS-CEV-OUT NOT EQUAL 0
002690           MOVE 'OPEN'     TO ACCION
002700           MOVE SPACES     TO LLAVE
002710           MOVE 'COMEVOUT' TO ARCHIVO
002720           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002730                              LLAVE, FS-CEV-OUT, FSE-CEV-OUT
002740           DISPLAY "*** PESC3001: NO SE PUDO ABRIR COMEVOUT ***"
002750                   UPON CONSOLE
002760           MOVE 'N' TO WKS-SW-ARCHIVOS
002770        ELSE
002780           MOVE 'S' TO WKS-SW-ARCHIVOS
002790        END-IF
002800     END-IF.
002810 100-APERTURA-ARCHIVOS-E.  EXIT.
002820
002830******************************************************************
002840*   SERIE 200 - PRIMERA LECTURA Y VALIDACION DE ESQUEMA          *
002850******************************************************************
002860 200-LEE-PRIMER-REGISTRO SECTION.
002870     READ CEV-IN
002880          AT END SET WKS-NO-HAY-MAS-CEV-IN TO TRUE
002890     END-READ
002900     IF NOT WKS-NO-HAY-MAS-CEV-IN
002910        ADD 1 TO WKS-REGS-LEIDOS
002920     END-IF.
002930 200-LEE-PRIMER-REGISTRO-E.  EXIT.
002940
002950 210-VALIDA-ESQUEMA-INICIAL SECTION.
002960     IF WKS-NO-HAY-MAS-CEV-IN
002970        MOVE 'N' TO WKS-SW-ESQUEMA
002980     ELSE
002990        IF CEVI-CONDADO    = SPACES OR
003000           CEVI-ESPECIE    = SPACES OR
003010           CEVI-ECOSISTEMA = SPACES OR
003020           CEVI-ANIO       = SPACES OR
003030           CEVI-AREA-DAR   = SPACES OR
003040           CEVI-VALOR-CAMBIO = SPACES
003050           MOVE 'N' TO WKS-SW-ESQUEMA
003060        ELSE
003070           MOVE 'S' TO WKS-SW-ESQUEMA
003080        END-IF
003090     END-IF.
003100 210-VALIDA-ESQUEMA-INICIAL-E.  EXIT.
003110
003120******************************************************************
003130*      SERIE 300 - CICLO DE PROCESO DEL MAESTRO COMERCIAL        *
003140******************************************************************
003150 300-PROCESA-ARCHIVO SECTION.
003160     PERFORM 305-CICLO-UN-REGISTRO
003170             UNTIL WKS-NO-HAY-MAS-CEV-IN.
003180 300-PROCESA-ARCHIVO-E.  EXIT.
003190
003200 305-CICLO-UN-REGISTRO SECTION.
003210     MOVE 'N' TO WKS-SW-DESCARTA
003220     PERFORM 320-VALIDA-TIPOS
003230     PERFORM 330-VALIDA-RANGOS
003240     PERFORM 340-VALIDA-CATEGORIAS
003250     PERFORM 350-ELIMINA-NULOS
003260     IF NOT WKS-DESCARTA-REGISTRO AND LK-SI-QUITA-AGREGADOS
003270        PERFORM 360-ELIMINA-AGREGADOS
003280     END-IF
003290     IF NOT WKS-DESCARTA-REGISTRO
003300        PERFORM 370-ELIMINA-COLUMNAS-VISTA
003310        PERFORM 380-ESCRITURA-REGISTRO
003320        PERFORM 500-ACUMULA-RESUMEN
003330     ELSE
003340        ADD 1 TO WKS-REGS-ELIMINADOS
003350     END-IF
003360     READ CEV-IN
003370          AT END SET WKS-NO-HAY-MAS-CEV-IN TO TRUE
003380     END-READ
003390     IF NOT WKS-NO-HAY-MAS-CEV-IN
003400        ADD 1 TO WKS-REGS-LEIDOS
003410     END-IF.
003420 305-CICLO-UN-REGISTRO-E.  EXIT.
003430
003440******************************************************************
003450*   SERIE 320 - VALIDACION DE TIPO (ANIO, AREA, VALOR CAMBIO)    *
003460******************************************************************
003470 320-VALIDA-TIPOS SECTION.
003480     IF CEVI-ANIO NOT NUMERIC
003490        ADD 1 TO WKS-AVISOS-TIPO
003500        DISPLAY "AVISO: ANIO NO NUMERICO AREA " CEVI-AREA-DAR
003510                UPON CONSOLE
003520     END-IF
003530     IF CEVI-AREA-DAR NOT NUMERIC
003540        ADD 1 TO WKS-AVISOS-TIPO
003550        DISPLAY "AVISO: AREA DAR NO NUMERICA ANIO " CEVI-ANIO
003560                UPON CONSOLE
003570     END-IF.
003580 320-VALIDA-TIPOS-E.  EXIT.
003590
003600******************************************************************
003610*   SERIE 330 - VALIDACION DE RANGO (SOLO AVISO, NO DESCARTA)    *
003620******************************************************************
003630 330-VALIDA-RANGOS SECTION.
003640     IF CEVI-ANIO NUMERIC
003650        IF CEVI-ANIO < VALOR-ANIO-MINIMO OR
003660           CEVI-ANIO > VALOR-ANIO-MAXIMO
003670           ADD 1 TO WKS-AVISOS-RANGO
003680           DISPLAY "AVISO: ANIO FUERA DE RANGO " CEVI-ANIO
003690                   UPON CONSOLE
003700        END-IF
003710     END-IF
003720     IF CEVI-VALOR-CAMBIO NUMERIC
003730        IF CEVI-VALOR-CAMBIO < 0
003740           ADD 1 TO WKS-VALORES-NEGATIVOS
003750           DISPLAY "AVISO: VALOR DE CAMBIO NEGATIVO AREA "
003760                   CEVI-AREA-DAR UPON CONSOLE
003770        END-IF
003780     END-IF.
003790 330-VALIDA-RANGOS-E.  EXIT.
003800
003810******************************************************************
003820*  SERIE 340 - VALIDACION DE CATEGORIAS (CONDADO/ESPECIE/ECO)    *
003830******************************************************************
003840 340-VALIDA-CATEGORIAS SECTION.
003850     MOVE 'N' TO WKS-SW-ENCONTRADO
003860     PERFORM 341-BUSCA-CONDADO
003870             VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI > 5
003880     IF NOT WKS-ENCONTRADO
003890        ADD 1 TO WKS-AVISOS-CATEGORIA
003900        DISPLAY "AVISO: CONDADO NO REGISTRADO " CEVI-CONDADO
003910                UPON CONSOLE
003920     END-IF
003930
003940     MOVE 'N' TO WKS-SW-ENCONTRADO
003950     PERFORM 342-BUSCA-ESPECIE
003960             VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI > 5
003970     IF NOT WKS-ENCONTRADO
003980        ADD 1 TO WKS-AVISOS-CATEGORIA
003990        DISPLAY "AVISO: ESPECIE NO REGISTRADA " CEVI-ESPECIE
004000                UPON CONSOLE
004010     END-IF
004020
004030     MOVE 'N' TO WKS-SW-ENCONTRADO
004040     PERFORM 343-BUSCA-ECOSISTEMA
004050             VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI > 3
004060     IF NOT WKS-ENCONTRADO
004070        ADD 1 TO WKS-AVISOS-CATEGORIA
004080        DISPLAY "AVISO: ECOSISTEMA NO REGISTRADO " CEVI-ECOSISTEMA
004090                UPON CONSOLE
004100     END-IF.
004110 340-VALIDA-CATEGORIAS-E.  EXIT.
004120
004130 341-BUSCA-CONDADO SECTION.
004140     IF CEVI-CONDADO = WKS-CONDADO-ELEM (WKS-SUBI)
004150        MOVE 'S' TO WKS-SW-ENCONTRADO
004160     END-IF.
004170 341-BUSCA-CONDADO-E.  EXIT.
004180
004190 342-BUSCA-ESPECIE SECTION.
004200     IF CEVI-ESPECIE = WKS-ESPECIE-ELEM (WKS-SUBI)
004210        MOVE 'S' TO WKS-SW-ENCONTRADO
004220     END-IF.
004230 342-BUSCA-ESPECIE-E.  EXIT.
004240
004250 343-BUSCA-ECOSISTEMA SECTION.
004260     IF CEVI-ECOSISTEMA = WKS-ECOSIST-ELEM (WKS-SUBI)
004270        MOVE 'S' TO WKS-SW-ENCONTRADO
004280     END-IF.
004290 343-BUSCA-ECOSISTEMA-E.  EXIT.
004300
004310******************************************************************
004320*  SERIE 350 - ELIMINACION DE REGISTROS SIN VALOR DE CAMBIO      *
004330******************************************************************
004340 350-ELIMINA-NULOS SECTION.
004350     IF CEVI-VALOR-CAMBIO NOT NUMERIC
004360        MOVE 'S' TO WKS-SW-DESCARTA
004370     END-IF.
004380 350-ELIMINA-NULOS-E.  EXIT.
004390
004400******************************************************************
004410*  SERIE 360 - ELIMINACION DE RENGLONES AGREGADOS (OPCIONAL)     *
004420******************************************************************
004430 360-ELIMINA-AGREGADOS SECTION.
004440     IF CEVI-ESPECIE = 'All Species'
004450        MOVE 'S' TO WKS-SW-DESCARTA
004460     END-IF
004470     IF CEVI-ECOSISTEMA = 'All Ecosystems'
004480        MOVE 'S' TO WKS-SW-DESCARTA
004490     END-IF.
004500 360-ELIMINA-AGREGADOS-E.  EXIT.
004510
004520******************************************************************
004530*  SERIE 370 - ELIMINACION DE COLUMNAS DE SOLO DESPLIEGUE        *
004540*             (OPCIONAL, CONTROLADA POR PARAMETRO DEL ORQUESTADOR*
004550******************************************************************
004560 370-ELIMINA-COLUMNAS-VISTA SECTION.
004570     IF LK-SI-QUITA-VISTA
004580        MOVE SPACES TO WKS-OUT-CONDADO-OLELO
004590        MOVE SPACES TO WKS-OUT-VALOR-FORMATEADO
004600     ELSE
004610        MOVE CEVI-CONDADO-OLELO    TO WKS-OUT-CONDADO-OLELO
004620        MOVE CEVI-VALOR-FORMATEADO TO WKS-OUT-VALOR-FORMATEADO
004630     END-IF.
004640 370-ELIMINA-COLUMNAS-VISTA-E.  EXIT.
004650
004660******************************************************************
004670*  SERIE 380 - ESCRITURA DEL REGISTRO SOBREVIVIENTE              *
004680******************************************************************
004690 380-ESCRITURA-REGISTRO SECTION.
004700     MOVE CEVI-ANIO             TO CEVO-ANIO
004710     MOVE CEVI-AREA-DAR         TO CEVO-AREA-DAR
004720     MOVE CEVI-CONDADO          TO CEVO-CONDADO
004730     MOVE CEVI-ESPECIE          TO CEVO-ESPECIE
004740     MOVE CEVI-ECOSISTEMA       TO CEVO-ECOSISTEMA
004750     MOVE CEVI-VALOR-CAMBIO     TO CEVO-VALOR-CAMBIO
004760     MOVE WKS-OUT-CONDADO-OLELO    TO CEVO-CONDADO-OLELO
004770     MOVE WKS-OUT-VALOR-FORMATEADO TO CEVO-VALOR-FORMATEADO
004780     WRITE CEVO-RECORD
004790     IF FS-CEV-OUT NOT EQUAL 0
004800        MOVE 'WRITE'    TO ACCION
004810        MOVE SPACES     TO LLAVE
004820        MOVE 'COMEVOUT' TO ARCHIVO
004830        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004840                              FS-CEV-OUT, FSE-CEV-OUT
004850     ELSE
004860        ADD 1 TO WKS-REGS-ESCRITOS
004870     END-IF.
004880 380-ESCRITURA-REGISTRO-E.  EXIT.
004890
004900******************************************************************
004910*  SERIE 500 - ACUMULACION DEL RESUMEN DE CONTROL                *
004920******************************************************************
004930 500-ACUMULA-RESUMEN SECTION.
004940     IF SUM-FILAS-ESCRITAS IN LK-RESUMEN = 0
004950        MOVE CEVI-ANIO TO SUM-ANIO-MINIMO IN LK-RESUMEN
004960        MOVE CEVI-ANIO TO SUM-ANIO-MAXIMO IN LK-RESUMEN
004970     ELSE
004980        IF CEVI-ANIO < SUM-ANIO-MINIMO IN LK-RESUMEN
004990           MOVE CEVI-ANIO TO SUM-ANIO-MINIMO IN LK-RESUMEN
005000        END-IF
005010        IF CEVI-ANIO > SUM-ANIO-MAXIMO IN LK-RESUMEN
005020           MOVE CEVI-ANIO TO SUM-ANIO-MAXIMO IN LK-RESUMEN
005030        END-IF
005040     END-IF
005050     ADD CEVI-VALOR-CAMBIO TO SUM-VALOR-TOTAL IN LK-RESUMEN
005060     ADD 1 TO SUM-FILAS-ESCRITAS IN LK-RESUMEN
005070     PERFORM 520-ACUMULA-CONDADO
005080     PERFORM 530-ACUMULA-ESPECIE
005090     PERFORM 540-ACUMULA-ECOSISTEMA
005100     PERFORM 550-ACUMULA-AREA-DAR
005110     PERFORM 560-ACUMULA-ANIO.
005120 500-ACUMULA-RESUMEN-E.  EXIT.
005130
005140 520-ACUMULA-CONDADO SECTION.
005150     MOVE 'N' TO WKS-SW-ENCONTRADO
005160     PERFORM 521-BUSCA-CONDADO-RESUMEN
005170             VARYING WKS-SUBI FROM 1 BY 1
005180             UNTIL WKS-SUBI > SUM-CONDADOS-CUENTA IN LK-RESUMEN
005190     IF NOT WKS-ENCONTRADO AND
005200        SUM-CONDADOS-CUENTA IN LK-RESUMEN < 5
005210        ADD 1 TO SUM-CONDADOS-CUENTA IN LK-RESUMEN
005220        MOVE CEVI-CONDADO TO SUM-CONDADOS-LISTA IN LK-RESUMEN
005230                      (SUM-CONDADOS-CUENTA IN LK-RESUMEN)
005240     END-IF.
005250 520-ACUMULA-CONDADO-E.  EXIT.
005260
005270 521-BUSCA-CONDADO-RESUMEN SECTION.
005280     IF CEVI-CONDADO = SUM-CONDADOS-LISTA IN LK-RESUMEN
005290                                              (WKS-SUBI)
005300        MOVE 'S' TO WKS-SW-ENCONTRADO
005310     END-IF.
005320 521-BUSCA-CONDADO-RESUMEN-E.  EXIT.
005330
005340 530-ACUMULA-ESPECIE SECTION.
005350     MOVE 'N' TO WKS-SW-ENCONTRADO
005360     PERFORM 531-BUSCA-ESPECIE-RESUMEN
005370             VARYING WKS-SUBI FROM 1 BY 1
005380             UNTIL WKS-SUBI > SUM-ESPECIES-CUENTA IN LK-RESUMEN
005390     IF NOT WKS-ENCONTRADO AND
005400        SUM-ESPECIES-CUENTA IN LK-RESUMEN < 5
005410        ADD 1 TO SUM-ESPECIES-CUENTA IN LK-RESUMEN
005420        MOVE CEVI-ESPECIE TO SUM-ESPECIES-LISTA IN LK-RESUMEN
005430                      (SUM-ESPECIES-CUENTA IN LK-RESUMEN)
005440     END-IF.
005450 530-ACUMULA-ESPECIE-E.  EXIT.
005460
005470 531-BUSCA-ESPECIE-RESUMEN SECTION.
005480     IF CEVI-ESPECIE = SUM-ESPECIES-LISTA IN LK-RESUMEN
005490                                              (WKS-SUBI)
005500        MOVE 'S' TO WKS-SW-ENCONTRADO
005510     END-IF.
005520 531-BUSCA-ESPECIE-RESUMEN-E.  EXIT.
005530
005540 540-ACUMULA-ECOSISTEMA SECTION.
005550     MOVE 'N' TO WKS-SW-ENCONTRADO
005560     PERFORM 541-BUSCA-ECOSISTEMA-RESUMEN
005570             VARYING WKS-SUBI FROM 1 BY 1
005580             UNTIL WKS-SUBI > SUM-ECOSIST-CUENTA IN LK-RESUMEN
005590     IF NOT WKS-ENCONTRADO AND
005600        SUM-ECOSIST-CUENTA IN LK-RESUMEN < 3
005610        ADD 1 TO SUM-ECOSIST-CUENTA IN LK-RESUMEN
005620        MOVE CEVI-ECOSISTEMA TO SUM-ECOSIST-LISTA IN LK-RESUMEN
005630                      (SUM-ECOSIST-CUENTA IN LK-RESUMEN)
005640     END-IF.
005650 540-ACUMULA-ECOSISTEMA-E.  EXIT.
005660
005670 541-BUSCA-ECOSISTEMA-RESUMEN SECTION.
005680     IF CEVI-ECOSISTEMA = SUM-ECOSIST-LISTA IN LK-RESUMEN
005690                                              (WKS-SUBI)
005700        MOVE 'S' TO WKS-SW-ENCONTRADO
005710     END-IF.
005720 541-BUSCA-ECOSISTEMA-RESUMEN-E.  EXIT.
005730
005740 550-ACUMULA-AREA-DAR SECTION.
005750     MOVE 'N' TO WKS-SW-ENCONTRADO
005760     PERFORM 551-BUSCA-AREA-RESUMEN
005770             VARYING WKS-SUBI FROM 1 BY 1
005780             UNTIL WKS-SUBI > SUM-GEO-CUENTA IN LK-RESUMEN
005790     IF NOT WKS-ENCONTRADO AND
005800        SUM-GEO-CUENTA IN LK-RESUMEN < 90
005810        ADD 1 TO SUM-GEO-CUENTA IN LK-RESUMEN
005820        MOVE CEVI-AREA-DAR TO SUM-GEO-LISTA IN LK-RESUMEN
005830                      (SUM-GEO-CUENTA IN LK-RESUMEN)
005840     END-IF.
005850 550-ACUMULA-AREA-DAR-E.  EXIT.
005860
005870 551-BUSCA-AREA-RESUMEN SECTION.
005880     IF CEVI-AREA-DAR = SUM-GEO-LISTA IN LK-RESUMEN (WKS-SUBI)
005890        MOVE 'S' TO WKS-SW-ENCONTRADO
005900     END-IF.
005910 551-BUSCA-AREA-RESUMEN-E.  EXIT.
005920
005930 560-ACUMULA-ANIO SECTION.
005940     MOVE 'N' TO WKS-SW-ENCONTRADO
005950     PERFORM 561-BUSCA-ANIO-RESUMEN
005960             VARYING WKS-SUBJ FROM 1 BY 1
005970             UNTIL WKS-SUBJ > SUM-ANIOS-CUENTA IN LK-RESUMEN
005980     IF NOT WKS-ENCONTRADO AND
005990        SUM-ANIOS-CUENTA IN LK-RESUMEN < 30
006000        ADD 1 TO SUM-ANIOS-CUENTA IN LK-RESUMEN
006010        MOVE CEVI-ANIO TO SUM-ANIO-CLAVE IN LK-RESUMEN
006020                      (SUM-ANIOS-CUENTA IN LK-RESUMEN)
006030        MOVE 1 TO SUM-ANIO-REGISTROS IN LK-RESUMEN
006040                      (SUM-ANIOS-CUENTA IN LK-RESUMEN)
006050        MOVE CEVI-VALOR-CAMBIO TO
006060                SUM-ANIO-VALOR IN LK-RESUMEN
006070                      (SUM-ANIOS-CUENTA IN LK-RESUMEN)
006080     END-IF.
006090 560-ACUMULA-ANIO-E.  EXIT.
006100
006110 561-BUSCA-ANIO-RESUMEN SECTION.
006120     IF CEVI-ANIO = SUM-ANIO-CLAVE IN LK-RESUMEN (WKS-SUBJ)
006130        ADD 1 TO SUM-ANIO-REGISTROS IN LK-RESUMEN (WKS-SUBJ)
006140        ADD CEVI-VALOR-CAMBIO TO
006150                SUM-ANIO-VALOR IN LK-RESUMEN (WKS-SUBJ)
006160        MOVE 'S' TO WKS-SW-ENCONTRADO
006170     END-IF.
006180 561-BUSCA-ANIO-RESUMEN-E.  EXIT.
006190
006200******************************************************************
006210*         SERIE 900 - CIERRE DE ARCHIVOS Y CONTADORES FINALES    *
006220******************************************************************
006230 900-CIERRA-ARCHIVOS SECTION.
006240     MOVE WKS-REGS-LEIDOS     TO SUM-FILAS-LEIDAS     IN
006250                                                  LK-RESUMEN
006260     MOVE WKS-REGS-ELIMINADOS TO SUM-FILAS-ELIMINADAS IN
006270                                                  LK-RESUMEN
006280     MOVE WKS-AVISOS-TIPO     TO SUM-AVISOS-TIPO      IN
006290                                                  LK-RESUMEN
006300     MOVE WKS-AVISOS-RANGO    TO SUM-AVISOS-RANGO     IN
006310                                                  LK-RESUMEN
006320     MOVE WKS-AVISOS-CATEGORIA TO SUM-AVISOS-CATEGORIA IN
006330                                                  LK-RESUMEN
006340     CLOSE CEV-IN
006350     CLOSE CEV-OUT.
006360 900-CIERRA-ARCHIVOS-E.  EXIT.
