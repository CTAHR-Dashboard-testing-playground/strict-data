000010******************************************************************
000020* FECHA       : 02/04/1984                                       *
000030* PROGRAMADOR : R. MORALES (RFM)                                 *
000040* APLICACION  : PESCA HAWAI                                      *
000050* PROGRAMA    : PESC3000                                         *
000060* TIPO        : BATCH (ORQUESTADOR PRINCIPAL DEL PROCESO)        *
000070* DESCRIPCION : ORQUESTA LA DEPURACION DIARIA DE LOS VALORES DE  *
000080*             : INTERCAMBIO DE LA PESCA DE HAWAI. LLAMA EN       *
000090*             : SECUENCIA A PESC3001 (PESCA COMERCIAL) Y A       *
000100*             : PESC3002 (PESCA NO COMERCIAL), COMBINA AMBOS     *
000110*             : RESUMENES EN UN RESUMEN GENERAL, ESCRIBE EL      *
000120*             : ARCHIVO DE RESUMEN DE SALIDA Y EMITE EL REPORTE  *
000130*             : FINAL DE CONTROL AL IMPRESOR DEL SISTEMA         *
000140* ARCHIVOS    : PESSUMO (PS SALIDA - RESUMEN)                    *
000150* PROGRAMA(S) : PESC3001, PESC3002                               *
000160* INSTALADO   : DD/MM/AAAA                                       *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    PESC3000.
000200 AUTHOR.        R. MORALES.
000210 INSTALLATION.  DEPARTAMENTO DE PESCA Y CAZA - ESTADO DE HAWAI.
000220 DATE-WRITTEN.  02/04/1984.
000230 DATE-COMPILED.
000240 SECURITY.      USO INTERNO DEL DEPARTAMENTO - NO DISTRIBUIR.
000250******************************************************************
000260*                  B I T A C O R A   D E   C A M B I O S         *
000270******************************************************************
000280*  FECHA       INIC    TICKET     DESCRIPCION
000290*  --------  -------  --------  ------------------------------
000300*  02/04/84   RFM     SEM-0043  VERSION ORIGINAL, LLAMA A LOS
000310*                               DOS DEPURADORES EN SECUENCIA
000320*  19/11/86   RFM     SEM-0071  SE AGREGA EL REPORTE FINAL DE
000330*                               CONTROL AL IMPRESOR DEL SISTEMA
000340*  05/04/89   LQX     SEM-0103  SE AGREGA PARAMETRIZACION DE
000350*                               QUITA-AGREGADOS / QUITA-VISTA,
000360*                               POR AHORA FIJOS A 'N' EN LA
000370*                               CORRIDA OFICIAL
000380*  13/01/94   HBR     SEM-0142  SE AGREGA EL RESUMEN GENERAL
000390*                               (AMBOS CONJUNTOS COMBINADOS)
000400*  27/06/96   HBR     SEM-0161  SE AGREGA EL ARCHIVO DE RESUMEN
000410*                               DE SALIDA EN FORMATO LLAVE/VALOR
000420*  30/09/98   EDR     SEM-0200  REVISION Y2K. SE CONFIRMA QUE
000430*                               LOS CAMPOS DE ANIO DEL RESUMEN
000440*                               GENERAL SIEMPRE MANEJAN 4
000450*                               POSICIONES. SIN CAMBIO DE
000460*                               ESTRUCTURA
000470*  11/02/99   EDR     SEM-0203  PRUEBAS DE CORTE DE SIGLO OK.
000480*                               SE CIERRA TICKET Y2K
000490*  08/05/02   PDC     SEM-0227  SE CONVIERTE LA LLAMADA A LOS
000500*                               DEPURADORES A CALL/GOBACK, YA
000510*                               NO SE MANEJA POR JCL DE PASOS
000520*                               SEPARADOS
000530*  16/10/07   PDC     SEM-0251  SE ACLARA REGLA DE ESTADO: SOLO
000540*                               SUCCESS SI AMBAS UNIDADES
000550*                               TERMINAN EN EXITO, DE LO
000560*                               CONTRARIO PARTIAL SUCCESS OR
000570*                               FAILURE
000580*  19/09/14   MTV     SEM-0290  SE CORRIGEN CAMPOS DE EDICION
000590*                               DEL ARCHIVO DE RESUMEN Y SE
000600*                               AMPLIAN AREAS DE TRABAJO SEGUN
000610*                               ESTANDAR DE PROGRAMACION VIGENTE
000620*  03/03/15   MTV     SEM-0291  LOS SWITCHES UPSI-0/UPSI-1 DEJAN
000630*                               DE SER DECORATIVOS: AHORA
000640*                               GOBIERNAN REALMENTE SI QUITA-
000650*                               AGREGADOS/QUITA-VISTA VIAJAN
000660*                               PRENDIDOS, COMO OVERRIDE DE JCL
000670*                               SOBRE LA CORRIDA OFICIAL. SE
000680*                               RETIRA DE SPECIAL-NAMES LA CLASE
000690*                               NUMERICA-EXTENDIDA, QUE NUNCA SE
000700*                               LLEGO A UTILIZAR EN ESTE MODULO
000710******************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     UPSI-0 ON STATUS IS SW-QUITA-AGREGADOS-JCL
000770     UPSI-1 ON STATUS IS SW-QUITA-VISTA-JCL.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT PESSUMO  ASSIGN TO PESSUMO
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS FS-PESSUMO
000830                            FSE-PESSUMO.
000840 DATA DIVISION.
000850 FILE SECTION.
000860******************************************************************
000870*      ARCHIVO DE RESUMEN COMBINADO (LLAVE/VALOR, UNA POR LINEA) *
000880******************************************************************
000890 FD  PESSUMO.
000900 01  PESSUMO-LINEA.
000910     05  PESSUMO-TEXTO                PIC X(79).
000920     05  FILLER                       PIC X(01).
000930 01  PESSUMO-LINEA-X REDEFINES PESSUMO-LINEA
000940                                  PIC X(80).
000950 WORKING-STORAGE SECTION.
000960******************************************************************
000970*          VARIABLES DE FILE STATUS Y FILE STATUS EXTENDIDO      *
000980******************************************************************
000990 01  FS-PESSUMO                       PIC 9(02) VALUE ZEROS.
001000 01  FSE-PESSUMO.
001010     02  FSE-RETURN                   PIC S9(04) COMP-5 VALUE 0.
001020     02  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE 0.
001030     02  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE 0.
001040* VARIABLES PARA LA RUTINA DE FILE STATUS EXTENDIDO
001050 01  PROGRAMA                         PIC X(08) VALUE 'PESC3000'.
001060 01  ARCHIVO                          PIC X(08) VALUE SPACES.
001070 01  ACCION                           PIC X(10) VALUE SPACES.
001080 01  LLAVE                            PIC X(32) VALUE SPACES.
001090******************************************************************
001100*         PARAMETROS DE LA CORRIDA OFICIAL (DEFAULT OFF)         *
001110******************************************************************
001120 01  WKS-QUITA-AGREGADOS               PIC X(01) VALUE 'N'.
001130 01  WKS-QUITA-VISTA                    PIC X(01) VALUE 'N'.
001140******************************************************************
001150*               BANDERA DE ESTADO GENERAL DE LA CORRIDA          *
001160******************************************************************
001170 01  WKS-ESTADO-GENERAL               PIC X(01) VALUE 'N'.
001180     88  WKS-ESTADO-EXITO                        VALUE 'S'.
001190 01  WKS-LITERAL-ESTADO-GENERAL       PIC X(24) VALUE SPACES.
001200******************************************************************
001210*                  CONTADORES Y ACUMULADORES (COMP)              *
001220******************************************************************
001230 01  WKS-GENERAL-CONTADORES.
001240     05  WKS-GENERAL-FILAS            PIC 9(07) COMP VALUE 0.
001250     05  WKS-GENERAL-ANIO-MIN         PIC 9(04) VALUE 0.
001260     05  WKS-GENERAL-ANIO-MAX         PIC 9(04) VALUE 0.
001270     05  FILLER                       PIC X(02).
001280 01  WKS-GENERAL-VALOR                PIC S9(13)V99 VALUE 0.
001290 01  WKS-GENERAL-VALOR-R REDEFINES
001300     WKS-GENERAL-VALOR                PIC S9(15).
001310******************************************************************
001320*      CAMPOS DE EDICION PARA EL REPORTE FINAL DE CONTROL        *
001330******************************************************************
001340 01  WKS-VALOR-EDITADO                PIC $(12)9.99.
001350 01  WKS-RANGO-ANIOS-EDITADO          PIC X(09).
001360 01  WKS-RANGO-R REDEFINES
001370     WKS-RANGO-ANIOS-EDITADO.
001380     05  WKS-RANGO-MIN                PIC 9(04).
001390     05  WKS-RANGO-GUION               PIC X(01).
001400     05  WKS-RANGO-MAX                PIC 9(04).
001410     77  WKS-LINEA-RESUMEN            PIC X(80) VALUE SPACES.
001420     77  WKS-FILAS-EDITADO            PIC 9(07) VALUE 0.
001430     77  WKS-ANIO-EDITADO             PIC 9(04) VALUE 0.
001440******************************************************************
001450*   RESUMENES DE CONTROL DE CADA UNIDAD Y EL RESUMEN GENERAL     *
001460*   (TRES INSTANCIAS DEL MISMO LAYOUT COMPARTIDO, VIA COPY)      *
001470******************************************************************
001480 COPY PESSUM REPLACING PESC-SUMARIO BY WKS-RES-COMERCIAL.
001490 COPY PESSUM REPLACING PESC-SUMARIO BY WKS-RES-NOCOMERCIAL.
001500 COPY PESSUM REPLACING PESC-SUMARIO BY WKS-RES-GENERAL.
001510 PROCEDURE DIVISION.
001520******************************************************************
001530*                    S E C C I O N   P R I N C I P A L           *
001540******************************************************************
001550 000-PRINCIPAL SECTION.
001560     DISPLAY "======================================="
001570             "==============================" UPON CONSOLE
001580     DISPLAY "PESC3000 - INICIO DE LA CORRIDA DE DEPURA"
001590             "CION DE PESCA DE HAWAI" UPON CONSOLE
001600     DISPLAY "======================================="
001610             "==============================" UPON CONSOLE
001620     PERFORM 100-INICIALIZA-RESUMENES
001630     PERFORM 200-EJECUTA-COMERCIAL
001640     PERFORM 300-EJECUTA-NOCOMERCIAL
001650     PERFORM 500-CALCULA-GENERAL
001660     PERFORM 550-DETERMINA-ESTADO
001670     PERFORM 700-ESCRIBE-RESUMEN
001680     PERFORM 600-REPORTE-FINAL
001690     DISPLAY "PESC3000 - FIN DE LA CORRIDA" UPON CONSOLE
001700     STOP RUN.
001710 000-PRINCIPAL-E.  EXIT.
001720
001730******************************************************************
001740*    SERIE 100 - INICIALIZACION DE AREAS DE RESUMEN              *
001750******************************************************************
001760 100-INICIALIZA-RESUMENES SECTION.
001770     INITIALIZE WKS-RES-COMERCIAL
001780     INITIALIZE WKS-RES-NOCOMERCIAL
001790     INITIALIZE WKS-RES-GENERAL
001800*    SW-QUITA-AGREGADOS-JCL / SW-QUITA-VISTA-JCL SON LOS
001810*    SWITCHES UPSI DEL JOB (JCL), USADOS PARA FORZAR UNA
001820*    CORRIDA ESPECIAL QUE DESCARTE AGREGADOS POR CONDADO O
001830*    LAS COLUMNAS DE SOLO DESPLIEGUE.  EN LA CORRIDA OFICIAL
001840*    AMBOS SWITCHES VIAJAN APAGADOS.                    SEM-0291
001850     IF SW-QUITA-AGREGADOS-JCL
001860         MOVE 'S' TO WKS-QUITA-AGREGADOS
001870     ELSE
001880         MOVE 'N' TO WKS-QUITA-AGREGADOS
001890     END-IF
001900     IF SW-QUITA-VISTA-JCL
001910         MOVE 'S' TO WKS-QUITA-VISTA
001920     ELSE
001930         MOVE 'N' TO WKS-QUITA-VISTA
001940     END-IF.
001950 100-INICIALIZA-RESUMENES-E.  EXIT.
001960
001970******************************************************************
001980*      SERIE 200 - EJECUCION DEL DEPURADOR COMERCIAL (PESC3001)  *
001990******************************************************************
002000 200-EJECUTA-COMERCIAL SECTION.
002010     DISPLAY "PESC3000: LLAMANDO A PESC3001 (PESCA COMERCIAL)"
002020             UPON CONSOLE
002030     CALL 'PESC3001' USING WKS-QUITA-AGREGADOS
002040                           WKS-QUITA-VISTA
002050                           WKS-RES-COMERCIAL
002060     IF SUM-UNIDAD-EXITO IN WKS-RES-COMERCIAL
002070        DISPLAY "PESC3000: PESC3001 TERMINO CON EXITO"
002080                UPON CONSOLE
002090     ELSE
002100        DISPLAY "PESC3000: *** PESC3001 TERMINO CON FALLA ***"
002110                UPON CONSOLE
002120     END-IF.
002130 200-EJECUTA-COMERCIAL-E.  EXIT.
002140
002150******************************************************************
002160*   SERIE 300 - EJECUCION DEL DEPURADOR NO COMERCIAL (PESC3002)  *
002170******************************************************************
002180 300-EJECUTA-NOCOMERCIAL SECTION.
002190     DISPLAY "PESC3000: LLAMANDO A PESC3002 (PESCA NO COMERCIAL)"
002200             UPON CONSOLE
002210     CALL 'PESC3002' USING WKS-QUITA-AGREGADOS
002220                           WKS-QUITA-VISTA
002230                           WKS-RES-NOCOMERCIAL
002240     IF SUM-UNIDAD-EXITO IN WKS-RES-NOCOMERCIAL
002250        DISPLAY "PESC3000: PESC3002 TERMINO CON EXITO"
002260                UPON CONSOLE
002270     ELSE
002280        DISPLAY "PESC3000: *** PESC3002 TERMINO CON FALLA ***"
002290                UPON CONSOLE
002300     END-IF.
002310 300-EJECUTA-NOCOMERCIAL-E.  EXIT.
002320
002330******************************************************************
002340*    SERIE 500 - CALCULO DEL RESUMEN GENERAL (AMBAS UNIDADES)    *
002350******************************************************************
002360 500-CALCULA-GENERAL SECTION.
002370     MOVE 'OVERALL'        TO SUM-TIPO-DATO IN WKS-RES-GENERAL
002380     IF SUM-UNIDAD-EXITO IN WKS-RES-COMERCIAL AND
002390        SUM-UNIDAD-EXITO IN WKS-RES-NOCOMERCIAL
002400        COMPUTE SUM-FILAS-ESCRITAS IN WKS-RES-GENERAL =
002410                SUM-FILAS-ESCRITAS IN WKS-RES-COMERCIAL +
002420                SUM-FILAS-ESCRITAS IN WKS-RES-NOCOMERCIAL
002430        ADD SUM-VALOR-TOTAL IN WKS-RES-COMERCIAL
002440            SUM-VALOR-TOTAL IN WKS-RES-NOCOMERCIAL
002450            GIVING SUM-VALOR-TOTAL IN WKS-RES-GENERAL
002460        IF SUM-ANIO-MINIMO IN WKS-RES-COMERCIAL <
002470           SUM-ANIO-MINIMO IN WKS-RES-NOCOMERCIAL
002480           MOVE SUM-ANIO-MINIMO IN WKS-RES-COMERCIAL TO
002490                SUM-ANIO-MINIMO IN WKS-RES-GENERAL
002500        ELSE
002510           MOVE SUM-ANIO-MINIMO IN WKS-RES-NOCOMERCIAL TO
002520                SUM-ANIO-MINIMO IN WKS-RES-GENERAL
002530        END-IF
002540        IF SUM-ANIO-MAXIMO IN WKS-RES-COMERCIAL >
002550           SUM-ANIO-MAXIMO IN WKS-RES-NOCOMERCIAL
002560           MOVE SUM-ANIO-MAXIMO IN WKS-RES-COMERCIAL TO
002570                SUM-ANIO-MAXIMO IN WKS-RES-GENERAL
002580        ELSE
002590           MOVE SUM-ANIO-MAXIMO IN WKS-RES-NOCOMERCIAL TO
002600                SUM-ANIO-MAXIMO IN WKS-RES-GENERAL
002610        END-IF
002620     END-IF.
002630 500-CALCULA-GENERAL-E.  EXIT.
002640
002650******************************************************************
002660*      SERIE 550 - DETERMINACION DEL ESTADO GENERAL DE LA        *
002670*                   CORRIDA (SUCCESS / PARTIAL SUCCESS OR        *
002680*                   FAILURE)                                     *
002690******************************************************************
002700 550-DETERMINA-ESTADO SECTION.
002710     IF SUM-UNIDAD-EXITO IN WKS-RES-COMERCIAL AND
002720        SUM-UNIDAD-EXITO IN WKS-RES-NOCOMERCIAL
002730        SET WKS-ESTADO-EXITO TO TRUE
002740        MOVE 'SUCCESS'             TO WKS-LITERAL-ESTADO-GENERAL
002750     ELSE
002760        MOVE 'N' TO WKS-ESTADO-GENERAL
002770        MOVE 'PARTIAL SUCCESS OR FAILURE' TO
002780                WKS-LITERAL-ESTADO-GENERAL
002790     END-IF.
002800 550-DETERMINA-ESTADO-E.  EXIT.
002810
002820******************************************************************
002830*   SERIE 600 - IMPRESION DEL REPORTE FINAL DE CONTROL           *
002840******************************************************************
002850 600-REPORTE-FINAL SECTION.
002860     DISPLAY "======================================="
002870             "==============================" UPON CONSOLE
002880     DISPLAY "FISHERIES DATA CLEANING PIPELINE - FINAL REPORT"
002890             UPON CONSOLE
002900     DISPLAY "======================================="
002910             "==============================" UPON CONSOLE
002920     DISPLAY " " UPON CONSOLE
002930     PERFORM 610-REPORTE-COMERCIAL
002940     DISPLAY " " UPON CONSOLE
002950     PERFORM 620-REPORTE-NOCOMERCIAL
002960     DISPLAY " " UPON CONSOLE
002970     DISPLAY "======================================="
002980             "==============================" UPON CONSOLE
002990     DISPLAY "PIPELINE STATUS: " WKS-LITERAL-ESTADO-GENERAL
003000             UPON CONSOLE.
003010 600-REPORTE-FINAL-E.  EXIT.
003020
003030 610-REPORTE-COMERCIAL SECTION.
003040     DISPLAY "COMMERCIAL FISHERIES:" UPON CONSOLE
003050     IF SUM-UNIDAD-EXITO IN WKS-RES-COMERCIAL
003060        DISPLAY "  Status: SUCCESS" UPON CONSOLE
003070        DISPLAY "  Input Rows:  " SUM-FILAS-LEIDAS IN
003080                WKS-RES-COMERCIAL UPON CONSOLE
003090        DISPLAY "  Output Rows: " SUM-FILAS-ESCRITAS IN
003100                WKS-RES-COMERCIAL UPON CONSOLE
003110        DISPLAY "  Removed:     " SUM-FILAS-ELIMINADAS IN
003120                WKS-RES-COMERCIAL UPON CONSOLE
003130        MOVE SUM-ANIO-MINIMO IN WKS-RES-COMERCIAL TO
003140                WKS-RANGO-MIN
003150        MOVE '-' TO WKS-RANGO-GUION
003160        MOVE SUM-ANIO-MAXIMO IN WKS-RES-COMERCIAL TO
003170                WKS-RANGO-MAX
003180        DISPLAY "  Date Range:  " WKS-RANGO-ANIOS-EDITADO
003190                UPON CONSOLE
003200        MOVE SUM-VALOR-TOTAL IN WKS-RES-COMERCIAL TO
003210                WKS-VALOR-EDITADO
003220        DISPLAY "  Total Value: " WKS-VALOR-EDITADO UPON CONSOLE
003230        DISPLAY "  Counties:    " SUM-CONDADOS-CUENTA IN
003240                WKS-RES-COMERCIAL UPON CONSOLE
003250        DISPLAY "  Species:     " SUM-ESPECIES-CUENTA IN
003260                WKS-RES-COMERCIAL UPON CONSOLE
003270        DISPLAY "  DAR Areas:   " SUM-GEO-CUENTA IN
003280                WKS-RES-COMERCIAL UPON CONSOLE
003290     ELSE
003300        DISPLAY "  Status: FAILED" UPON CONSOLE
003310     END-IF.
003320 610-REPORTE-COMERCIAL-E.  EXIT.
003330
003340 620-REPORTE-NOCOMERCIAL SECTION.
003350     DISPLAY "NON-COMMERCIAL FISHERIES:" UPON CONSOLE
003360     IF SUM-UNIDAD-EXITO IN WKS-RES-NOCOMERCIAL
003370        DISPLAY "  Status: SUCCESS" UPON CONSOLE
003380        DISPLAY "  Input Rows:  " SUM-FILAS-LEIDAS IN
003390                WKS-RES-NOCOMERCIAL UPON CONSOLE
003400        DISPLAY "  Output Rows: " SUM-FILAS-ESCRITAS IN
003410                WKS-RES-NOCOMERCIAL UPON CONSOLE
003420        DISPLAY "  Removed:     " SUM-FILAS-ELIMINADAS IN
003430                WKS-RES-NOCOMERCIAL UPON CONSOLE
003440        MOVE SUM-ANIO-MINIMO IN WKS-RES-NOCOMERCIAL TO
003450                WKS-RANGO-MIN
003460        MOVE '-' TO WKS-RANGO-GUION
003470        MOVE SUM-ANIO-MAXIMO IN WKS-RES-NOCOMERCIAL TO
003480                WKS-RANGO-MAX
003490        DISPLAY "  Date Range:  " WKS-RANGO-ANIOS-EDITADO
003500                UPON CONSOLE
003510        MOVE SUM-VALOR-TOTAL IN WKS-RES-NOCOMERCIAL TO
003520                WKS-VALOR-EDITADO
003530        DISPLAY "  Total Value: " WKS-VALOR-EDITADO UPON CONSOLE
003540        DISPLAY "  Islands:     " SUM-GEO-CUENTA IN
003550                WKS-RES-NOCOMERCIAL UPON CONSOLE
003560     ELSE
003570        DISPLAY "  Status: FAILED" UPON CONSOLE
003580     END-IF.
003590 620-REPORTE-NOCOMERCIAL-E.  EXIT.
003600
003610******************************************************************
003620*   SERIE 700 - ESCRITURA DEL ARCHIVO DE RESUMEN COMBINADO       *
003630*              (LINEAS LLAVE/VALOR, UNA POR REGISTRO)            *
003640******************************************************************
003650 700-ESCRIBE-RESUMEN SECTION.
003660     OPEN OUTPUT PESSUMO
003670     IF FS-PESSUMO NOT EQUAL 0
003680        MOVE 'OPEN'     TO ACCION
003690        MOVE SPACES     TO LLAVE
003700        MOVE 'PESSUMO'  TO ARCHIVO
003710        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003720                              FS-PESSUMO, FSE-PESSUMO
003730        DISPLAY "*** PESC3000: NO SE PUDO ABRIR PESSUMO ***"
003740                UPON CONSOLE
003750     ELSE
003760        PERFORM 710-ESCRIBE-LINEA-RESUMEN
003770        CLOSE PESSUMO
003780     END-IF.
003790 700-ESCRIBE-RESUMEN-E.  EXIT.
003800
003810 710-ESCRIBE-LINEA-RESUMEN SECTION.
003820     MOVE SPACES TO PESSUMO-LINEA
003830     STRING 'OVERALL-STATUS=' DELIMITED BY SIZE
003840            WKS-LITERAL-ESTADO-GENERAL DELIMITED BY SIZE
003850            INTO PESSUMO-LINEA
003860     WRITE PESSUMO-LINEA
003870     MOVE SPACES TO PESSUMO-LINEA
003880     MOVE SUM-FILAS-ESCRITAS IN WKS-RES-GENERAL TO
003890             WKS-FILAS-EDITADO
003900     STRING 'OVERALL-TOTAL-RECORDS='
003910            DELIMITED BY SIZE
003920            WKS-FILAS-EDITADO
003930            DELIMITED BY SIZE
003940            INTO PESSUMO-LINEA
003950     WRITE PESSUMO-LINEA
003960     MOVE SPACES TO PESSUMO-LINEA
003970     MOVE SUM-VALOR-TOTAL IN WKS-RES-GENERAL TO WKS-VALOR-EDITADO
003980     STRING 'OVERALL-TOTAL-VALUE='
003990            DELIMITED BY SIZE
004000            WKS-VALOR-EDITADO
004010            DELIMITED BY SIZE
004020            INTO PESSUMO-LINEA
004030     WRITE PESSUMO-LINEA
004040     MOVE SPACES TO PESSUMO-LINEA
004050     MOVE SUM-ANIO-MINIMO IN WKS-RES-GENERAL TO WKS-ANIO-EDITADO
004060     STRING 'OVERALL-YEAR-MIN='
004070            DELIMITED BY SIZE
004080            WKS-ANIO-EDITADO
004090            DELIMITED BY SIZE
004100            INTO PESSUMO-LINEA
004110     WRITE PESSUMO-LINEA
004120     MOVE SPACES TO PESSUMO-LINEA
004130     MOVE SUM-ANIO-MAXIMO IN WKS-RES-GENERAL TO WKS-ANIO-EDITADO
004140     STRING 'OVERALL-YEAR-MAX='
004150            DELIMITED BY SIZE
004160            WKS-ANIO-EDITADO
004170            DELIMITED BY SIZE
004180            INTO PESSUMO-LINEA
004190     WRITE PESSUMO-LINEA.
004200 710-ESCRIBE-LINEA-RESUMEN-E.  EXIT.
