000010******************************************************************
000020*               C O P Y B O O K   P E S S U M                   *
000030******************************************************************
000040* APLICACION  : PESCA HAWAI                                      *
000050* MIEMBRO     : PESSUM                                           *
000060* DESCRIPCION : LAYOUT DEL RESUMEN DE CONTROL (SUMMARY-STATISTICS*
000070*             : DEL SPEC) QUE CADA DEPURADOR (PESC3001, PESC3002)*
000080*             : REGRESA AL ORQUESTADOR PESC3000 POR LINKAGE, Y   *
000090*             : QUE EL ORQUESTADOR VUELCA AL ARCHIVO DE RESUMEN  *
000100*             : (PESSUMO) Y AL REPORTE FINAL                     *
000110* USADO POR   : PESC3000, PESC3001, PESC3002                     *
000120******************************************************************
000130*  BITACORA DE CAMBIOS AL MIEMBRO
000140*  FECHA       INIC  TICKET     DESCRIPCION
000150*  -------- -------- -------- -------------------------------
000160*  15/11/82  RFM     SEM-0041 VERSION ORIGINAL, SOLO CONTADORES
000170*  03/06/85  RFM     SEM-0087 SE AGREGA RANGO DE ANIOS Y VALOR
000180*  22/09/88  LQX      SEM-0120 SE AGREGA TABLA DE CONDADOS
000190*  14/02/90  LQX      SEM-0134 SE AGREGA TABLA DE ESPECIES
000200*  19/07/91  HBR      SEM-0155 SE AGREGA TABLA DE ECOSISTEMAS
000210*  08/01/93  HBR      SEM-0171 SE AGREGA TABLA DE AREAS/ISLAS
000220*  30/10/94  RFM     SEM-0188 SE AGREGA TABLA DE CONTROL POR ANIO
000230*  11/03/96  EDR     SEM-0203 SE AMPLIA SUM-ANIO-DETALLE A 30 POS
000240*  27/08/97  EDR     SEM-0214 SE AGREGA BANDERA DE ESTADO UNIDAD
000250*  19/11/98  LQX      SEM-0229 REVISION Y2K, VENTANA DE SIGLO EN
000260*             ANIOS DE 4 POSICIONES, SIN CAMBIO DE ESTRUCTURA
000270*  04/01/99  LQX      SEM-0233 PRUEBAS DE CORTE DE SIGLO OK
000280*  17/05/02  PDC     SEM-0260 SE AGREGA FILLER DE RESERVA AL FINAL
000290*  09/09/06  PDC     SEM-0288 SE AMPLIA LISTA DE AREAS A 90 POS
000300******************************************************************
000310 01  PESC-SUMARIO.
000320     05  SUM-TIPO-DATO                   PIC X(14).
000330         88  SUM-ES-COMERCIAL             VALUE 'COMMERCIAL'.
000340         88  SUM-ES-NOCOMERCIAL           VALUE 'NON-COMMERCIAL'.
000350     05  SUM-ESTADO-UNIDAD                PIC X(01).
000360         88  SUM-UNIDAD-EXITO             VALUE 'S'.
000370         88  SUM-UNIDAD-FALLO             VALUE 'N'.
000380     05  FILLER                           PIC X(05).
000390     05  SUM-CONTADORES.
000400         10  SUM-FILAS-LEIDAS             PIC 9(07) COMP.
000410         10  SUM-FILAS-ESCRITAS           PIC 9(07) COMP.
000420         10  SUM-FILAS-ELIMINADAS         PIC 9(07) COMP.
000430         10  SUM-AVISOS-TIPO              PIC 9(05) COMP.
000440         10  SUM-AVISOS-RANGO             PIC 9(05) COMP.
000450         10  SUM-AVISOS-CATEGORIA         PIC 9(05) COMP.
000460         10  FILLER                       PIC X(04).
000470     05  SUM-RANGO-ANIOS.
000480         10  SUM-ANIO-MINIMO              PIC 9(04).
000490         10  SUM-ANIO-MAXIMO              PIC 9(04).
000500         10  FILLER                       PIC X(02).
000510     05  SUM-VALOR-TOTAL                  PIC S9(13)V99.
000520     05  SUM-VALOR-TOTAL-R REDEFINES
000530         SUM-VALOR-TOTAL                  PIC S9(15).
000540     05  SUM-INVENTARIO-CONDADOS.
000550         10  SUM-CONDADOS-CUENTA          PIC 9(02) COMP.
000560         10  SUM-CONDADOS-LISTA
000570                 OCCURS 5 TIMES            PIC X(10).
000580         10  FILLER                       PIC X(02).
000590     05  SUM-INVENTARIO-ESPECIES.
000600         10  SUM-ESPECIES-CUENTA          PIC 9(02) COMP.
000610         10  SUM-ESPECIES-LISTA
000620                 OCCURS 5 TIMES            PIC X(20).
000630         10  FILLER                       PIC X(02).
000640     05  SUM-INVENTARIO-ECOSISTEMAS.
000650         10  SUM-ECOSIST-CUENTA           PIC 9(02) COMP.
000660         10  SUM-ECOSIST-LISTA
000670                 OCCURS 3 TIMES            PIC X(22).
000680         10  FILLER                       PIC X(02).
000690     05  SUM-INVENTARIO-GEO.
000700         10  SUM-GEO-CUENTA               PIC 9(02) COMP.
000710         10  SUM-GEO-LISTA
000720                 OCCURS 1 TO 90 TIMES
000730                 DEPENDING ON SUM-GEO-CUENTA
000740                                           PIC X(10).
000750     05  SUM-TABLA-ANIOS.
000760         10  SUM-ANIOS-CUENTA             PIC 9(02) COMP.
000770         10  SUM-ANIO-DETALLE
000780                 OCCURS 1 TO 30 TIMES
000790                 DEPENDING ON SUM-ANIOS-CUENTA.
000800             15  SUM-ANIO-CLAVE            PIC 9(04).
000810             15  SUM-ANIO-REGISTROS        PIC 9(07) COMP.
000820             15  SUM-ANIO-VALOR            PIC S9(13)V99.
000830     05  FILLER                           PIC X(20).
